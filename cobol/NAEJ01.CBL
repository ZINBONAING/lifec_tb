000100******************************************************************
000200* FECHA       : 10/02/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS          *
000500* PROGRAMA    : NAEJ01                                           *
000600* TIPO        : BATCH (RUTINA, CALLED)                           *
000700* DESCRIPCION : SIMULA LA EJECUCION DE UNA ORDEN (COMPRA O       *
000800*             : VENTA) Y DEVUELVE UN ACUSE DE RECIBO CON         *
000900*             : ESTADO MOCK_SUCCESS, SIN TOCAR NINGUN EXCHANGE   *
001000*             : REAL.                                            *
001100* ARCHIVOS    : NO APLICA                                        *
001200* ACCION (ES) : E=EJECUTAR                                       *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* LLAMADO POR : NARG01, NABT01                                   *
001500******************************************************************
001600*               B I T A C O R A   D E   C A M B I O S            *
001700******************************************************************
001800* 10/02/1987  E.RAMIREZ    (PEDR) VERSION INICIAL, RUTINA DE     *NAEJ0001
001900*                                 ACUSE DE RECIBO DE TRANSACCION *
002000*                                 DE VENTANILLA                  *
002100* 11/05/1991  E.RAMIREZ    (PEDR) SE AGREGA ECO DE MONTO EN EL   *NAEJ0002
002200*                                 ACUSE DE RECIBO                *
002300* 30/09/1998  J.MAZARIEGOS (JMMA) AMPLIACION DE FECHAS A 4       *NAEJ0003
002400*                                 DIGITOS DE ANIO (PROYECTO Y2K) *
002500* 05/03/1999  J.MAZARIEGOS (JMMA) CIERRE DE PRUEBAS DE           *NAEJ0004
002600*                                 CONTINGENCIA Y2K, SIN HALLAZGOS*
002700* 14/09/2023  E.D.RAMIREZ  (PEDR) SE REUTILIZA EL PROGRAMA PARA  *NAEJ0005
002800*                                 LA PLATAFORMA DE NEGOCIACION   *
002900*                                 ALGORITMICA COMO SIMULADOR DE  *
003000*                                 EJECUCION DE ORDENES (MOCK).   *
003100*                                 BPM/RATIONAL: 241192           *
003200* 02/08/2024  J.MAZARIEGOS (JMMA) REQ-2024-142: SE ELIMINAN LAS  *NAEJ0006
003300*                                 REDEFINICIONES OCIOSAS DE      *
003400*                                 ESTADO, NUMERO DE ACUSE Y ACUSE*
003500*                                 COMPLETO; NINGUNA SE CONSULTA  *
003600*                                 POR SU VISTA ALTERNA           *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. NAEJ01.
004000 AUTHOR. ERICK RAMIREZ.
004100 INSTALLATION. DEPARTAMENTO DE SISTEMAS - PLATAFORMA ALGO.
004200 DATE-WRITTEN. 10/02/1987.
004300 DATE-COMPILED.
004400 SECURITY. CONFIDENCIAL, USO INTERNO UNICAMENTE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  WKS-ESTADO-MOCK              PIC X(12) VALUE
005200                                   'MOCK_SUCCESS'.
005300 01  WKS-ACUSE-NUMERO             PIC 9(06)      COMP VALUE 0.
005400 LINKAGE SECTION.
005500 01  LK-NAEJ01-AREA.
005600     05  LK-NAEJ-FUNCION          PIC X(01).
005700         88  LK-NAEJ-EJECUTAR           VALUE 'E'.
005800     05  LK-NAEJ-LADO             PIC X(04).
005900         88  LK-NAEJ-LADO-COMPRA        VALUE 'BUY '.
006000         88  LK-NAEJ-LADO-VENTA         VALUE 'SELL'.
006100     05  LK-NAEJ-SIMBOLO          PIC X(10).
006200     05  LK-NAEJ-CANTIDAD         PIC S9(07)V9(03).
006300     05  LK-NAEJ-PRECIO           PIC S9(07)V9(04).
006400     05  LK-NAEJ-ACUSE.
006500         10  LK-NAEJ-ACUSE-ESTADO     PIC X(12).
006600         10  LK-NAEJ-ACUSE-LADO       PIC X(04).
006700         10  LK-NAEJ-ACUSE-SIMBOLO    PIC X(10).
006800         10  LK-NAEJ-ACUSE-CANTIDAD   PIC S9(07)V9(03).
006900         10  LK-NAEJ-ACUSE-PRECIO     PIC S9(07)V9(04).
007000     05  LK-NAEJ-COD-RETORNO      PIC 9(02).
007100         88  LK-NAEJ-OK                 VALUE 0.
007200******************************************************************
007300 PROCEDURE DIVISION USING LK-NAEJ01-AREA.
007400******************************************************************
007500 000-MAIN SECTION.
007600     MOVE 0 TO LK-NAEJ-COD-RETORNO
007700     ADD 1 TO WKS-ACUSE-NUMERO
007800     MOVE WKS-ESTADO-MOCK      TO LK-NAEJ-ACUSE-ESTADO
007900     MOVE LK-NAEJ-LADO         TO LK-NAEJ-ACUSE-LADO
008000     MOVE LK-NAEJ-SIMBOLO      TO LK-NAEJ-ACUSE-SIMBOLO
008100     MOVE LK-NAEJ-CANTIDAD     TO LK-NAEJ-ACUSE-CANTIDAD
008200     MOVE LK-NAEJ-PRECIO       TO LK-NAEJ-ACUSE-PRECIO
008300     GOBACK.
008400 000-MAIN-E. EXIT.
