000100******************************************************************
000200* FECHA       : 22/12/1986                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS          *
000500* PROGRAMA    : NARG01                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE RIESGO.  RECORRE LAS BARRAS DE 15 MIN   *
000800*             : CONTRA LA BARRA DE 1 HORA MAS RECIENTE, INVOCA A *
000900*             : NASG01/NAES01 PARA OBTENER LA ACCION COMBINADA,  *
001000*             : A NAOR01/NAEJ01 PARA DIMENSIONAR Y SIMULAR LA    *
001100*             : ENTRADA, Y A NAPO01 PARA ADMINISTRAR EL CICLO DE *
001200*             : VIDA DE LA POSICION (ATR, TRAILING STOP, MODO DE *
001300*             : VIGILANCIA Y BARRIDO DE GANANCIAS).  ESCRIBE LA  *
001400*             : BITACORA DE POSICIONES CERRADAS E IMPRIME EL     *
001500*             : REPORTE RESUMEN DE POSICIONES.                   *
001600* ARCHIVOS    : CANDELA15 (ENTRADA), CANDELA1H (ENTRADA),        *
001700*             : BITACPOS (SALIDA), FTPOSUM (SALIDA)              *
001800* ACCION (ES) : NO APLICA                                        *
001900* PROGRAMA(S) : NASG01, NAES01, NAOR01, NAEJ01, NAPO01           *
002000******************************************************************
002100*               B I T A C O R A   D E   C A M B I O S            *
002200******************************************************************
002300* 22/12/1986  E.RAMIREZ    (PEDR) VERSION INICIAL, MOROSIDAD DE  *NARG0001
002400*                                 TARJETA DE CREDITO E           *
002500*                                 INSTITUCIONAL                  *
002600* 03/05/1990  E.RAMIREZ    (PEDR) SE AGREGA CALCULO DE CICLOS EN *NARG0002
002700*                                 DOLARES                        *
002800* 11/02/1994  M.SOLIS      (MASO) CORRIGE CALCULO DE FECHA DE    *NARG0003
002900*                                 TRASLADO CUANDO EL MES ES 1    *
003000* 30/09/1998  J.MAZARIEGOS (JMMA) AMPLIACION DE FECHAS A 4       *NARG0004
003100*                                 DIGITOS DE ANIO (PROYECTO Y2K) *
003200* 05/03/1999  J.MAZARIEGOS (JMMA) CIERRE DE PRUEBAS DE           *NARG0005
003300*                                 CONTINGENCIA Y2K, SIN HALLAZGOS*
003400* 14/06/2004  R.DELEON     (RDCA) RECOMPILA BAJO ENTERPRISE      *NARG0006
003500*                                 COBOL                         *
003600* 21/09/2023  E.D.RAMIREZ  (PEDR) SE DA DE BAJA EL CALCULO DE    *NARG0007
003700*                                 MORA; SE REESCRIBE POR         *
003800*                                 COMPLETO EL PROGRAMA COMO      *
003900*                                 MOTOR DE RIESGO DE LA          *
004000*                                 PLATAFORMA DE NEGOCIACION      *
004100*                                 ALGORITMICA.  ORQUESTA LAS     *
004200*                                 RUTINAS NASG01/NAES01/NAOR01/  *
004300*                                 NAEJ01/NAPO01 POR CADA MARCA.  *
004400*                                 BPM/RATIONAL: 241196           *
004500* 11/11/2023  E.D.RAMIREZ  (PEDR) SE AGREGA SALIDA POR SENAL     *NARG0008
004600*                                 DE VENTA DE LA ESTRATEGIA      *
004700* 18/01/2024  J.MAZARIEGOS (JMMA) SE AGREGA EL REPORTE RESUMEN   *NARG0009
004800*                                 DE POSICIONES AL FINAL DEL     *
004900*                                 CICLO                          *
005000* 02/02/2024  J.MAZARIEGOS (JMMA) SE CORRIGE EL SALDO BASE       *NARG0010
005100*                                 ESPEJO AL CERRAR UNA POSICION  *
005200* 16/07/2024  E.D.RAMIREZ  (PEDR) REQ-2024-141: LAS AREAS ESPEJO *NARG0011
005300*                                 DE NASG01/NAES01 PASAN A SER   *
005400*                                 EL COPY NASGNL, IGUAL QUE EN    *
005500*                                 LAS RUTINAS, PARA QUE AMBAS     *
005600*                                 PARTES COINCIDAN BYTE A BYTE.   *
005700*                                 SE AGREGA EL NUEVO PARAMETRO    *
005800*                                 DE SALIDA EN AMBOS CALL A NASG01*
005900* 02/08/2024  J.MAZARIEGOS (JMMA) REQ-2024-142: SE ELIMINAN LAS  *NARG0012
006000*                                 REDEFINICIONES DE SALDO,       *
006100*                                 INDICES Y PARAMETROS DE NAPO01 *
006200*                                 QUE NINGUN PARRAFO CONSULTABA  *
006300*                                 POR SU VISTA ALTERNA           *
006400******************************************************************
006500 IDENTIFICATION DIVISION.
006600 PROGRAM-ID. NARG01.
006700 AUTHOR. ERICK RAMIREZ.
006800 INSTALLATION. DEPARTAMENTO DE SISTEMAS - PLATAFORMA ALGO.
006900 DATE-WRITTEN. 22/12/1986.
007000 DATE-COMPILED.
007100 SECURITY. CONFIDENCIAL, USO INTERNO UNICAMENTE.
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT CANDELA15 ASSIGN   TO CANDEL15
007900            ORGANIZATION       IS LINE SEQUENTIAL
008000            FILE STATUS        IS FS-CANDELA15.
008100     SELECT CANDELA1H ASSIGN   TO CANDEL1H
008200            ORGANIZATION       IS LINE SEQUENTIAL
008300            FILE STATUS        IS FS-CANDELA1H.
008400     SELECT BITACPOS  ASSIGN   TO BITACPOS
008500            ORGANIZATION       IS LINE SEQUENTIAL
008600            FILE STATUS        IS FS-BITACPOS.
008700     SELECT FTPOSUM   ASSIGN   TO FTPOSUM
008800            ORGANIZATION       IS LINE SEQUENTIAL
008900            FILE STATUS        IS FS-FTPOSUM.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300*1 -->BARRAS DE 15 MINUTOS, ORDEN ASCENDENTE POR FECHA-HORA
009400 FD  CANDELA15.
009500     COPY NACNDL REPLACING NACN BY NA15.
009600*2 -->BARRAS DE 1 HORA, ORDEN ASCENDENTE POR FECHA-HORA
009700 FD  CANDELA1H.
009800     COPY NACNDL REPLACING NACN BY NA1H.
009900*3 -->BITACORA DE POSICIONES CERRADAS POR EL MOTOR DE RIESGO
010000 FD  BITACPOS.
010100     COPY NACPOS.
010200*4 -->REPORTE RESUMEN DE POSICIONES
010300 FD  FTPOSUM.
010400 01  LINEA-RESUMEN-POS            PIC X(80).
010500
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*               C A M P O S    D E    T R A B A J O              *
010900******************************************************************
011000 01  WKS-ESTADOS-ARCHIVO.
011100     05  FS-CANDELA15            PIC X(02) VALUE '00'.
011200     05  FS-CANDELA1H            PIC X(02) VALUE '00'.
011300     05  FS-BITACPOS             PIC X(02) VALUE '00'.
011400     05  FS-FTPOSUM              PIC X(02) VALUE '00'.
011500 01  WKS-CAMPOS-DE-TRABAJO.
011600     05  WKS-PROGRAMA            PIC X(08) VALUE 'NARG01'.
011700     05  WKS-SIMBOLO             PIC X(10) VALUE 'LTCUSDT'.
011800     05  WKS-SALDO-INICIAL       PIC S9(09)V9(02) VALUE 1000.00.
011900     05  WKS-NOTIONAL-MINIMO     PIC S9(07)V9(02) VALUE 10.00.
012000 01  WKS-CAJA-REGISTRO.
012100     05  WKS-SALDO-CASH          PIC S9(09)V9(02).
012200     05  WKS-SALDO-BASE          PIC S9(07)V9(03) VALUE 0.
012300 01  WKS-FIN-ARCHIVOS            PIC 9(01) VALUE ZEROS.
012400     88  WKS-FIN-ARCHIVO-ACTUAL            VALUE 1.
012500******************************************************************
012600*     SERIES DE AMBOS TIMEFRAMES (HASTA 5000 BARRAS)             *
012700******************************************************************
012800 01  WKS-SERIE-15M.
012900     05  WKS-15-TOTAL            PIC 9(05)      COMP.
013000     05  WKS-15-BARRA OCCURS 5000 TIMES
013100                     INDEXED BY W15X.
013200         10  WKS-15-FECHA-HORA   PIC X(19).
013300         10  WKS-15-APERTURA     PIC S9(07)V9(04).
013400         10  WKS-15-ALTO         PIC S9(07)V9(04).
013500         10  WKS-15-BAJO         PIC S9(07)V9(04).
013600         10  WKS-15-CLOSE        PIC S9(07)V9(04).
013700         10  WKS-15-VOLUMEN      PIC S9(09)V9(04).
013800 01  WKS-SERIE-1H.
013900     05  WKS-1H-TOTAL            PIC 9(05)      COMP.
014000     05  WKS-1H-BARRA OCCURS 5000 TIMES
014100                     INDEXED BY W1HX.
014200         10  WKS-1H-FECHA-HORA   PIC X(19).
014300         10  WKS-1H-CLOSE        PIC S9(07)V9(04).
014400         10  WKS-1H-VOLUMEN      PIC S9(09)V9(04).
014500 01  WKS-INDICES.
014600     05  WKS-I                   PIC 9(05)      COMP.
014700     05  WKS-J                   PIC 9(05)      COMP.
014800     05  WKS-PUNTERO-1H          PIC 9(05)      COMP VALUE 0.
014900******************************************************************
015000*          SENALES DE LA MARCA ACTUAL Y ACCION COMBINADA         *
015100******************************************************************
015200 01  WKS-SENALES.
015300     05  WKS-HAY-1H              PIC 9(01) VALUE ZERO.
015400         88  HAY-BARRA-1H                  VALUE 1.
015500     05  WKS-ACCION-COMBINADA    PIC X(04) VALUE 'HOLD'.
015600 COPY NASUMR.
015700 01  WKS-AREA-NASG01.
015800     05  WKS-SG-FUNCION          PIC X(01) VALUE 'C'.
015900     05  WKS-SG-INTERVALO        PIC X(04).
016000     05  WKS-SG-TOTAL-BARRAS     PIC 9(05)      COMP.
016100     05  WKS-SG-SERIE.
016200         10  WKS-SG-BARRA OCCURS 5000 TIMES.
016300             15  WKS-SG-CLOSE    PIC S9(07)V9(04).
016400             15  WKS-SG-VOLUMEN  PIC S9(09)V9(04).
016500     05  WKS-SG-COD-RETORNO      PIC 9(02).
016600* ESPEJO DEL PARAMETRO DE SALIDA DE NASG01, MISMO COPY NASGNL
016700* QUE DECLARA NASG01 EN SU LINKAGE PARA GARANTIZAR IGUAL LONGITUD
016800 01  WKS-SG-SENAL-SALIDA.
016900     COPY NASGNL REPLACING ==NASG-SENAL-REGISTRO== BY
017000                           ==WKS-SG-SENAL-SALIDA-REG==
017100                           ==NASG-INTERVALO== BY
017200                           ==WKS-SG-RESULT-INTVL==
017300                           ==NASG-MACD==      BY ==WKS-SG-MACD==
017400                           ==NASG-RSI==       BY ==WKS-SG-RSI==
017500                           ==NASG-VOLUMEN==   BY
017600                           ==WKS-SG-VOL-ESTADO==.
017700 01  WKS-AREA-NAES01.
017800     05  WKS-ES-FUNCION          PIC X(01) VALUE 'A'.
017900     05  WKS-ES-TOTAL-FILAS      PIC 9(02)      COMP VALUE 2.
018000     05  WKS-ES-MATRIZ.
018100* ESPEJO DEL PARAMETRO LK-NAES-MATRIZ DE NAES01, MISMO COPY
018200* NASGNL, PARA QUE AMBAS AREAS COINCIDAN BYTE A BYTE
018300         COPY NASGNL REPLACING ==01 NASG-SENAL-REGISTRO== BY
018400                           ==10 WKS-ES-FILA OCCURS 6 TIMES==
018500                           ==05 NASG-INTERVALO== BY
018600                              ==15 WKS-ES-INTERVALO==
018700                           ==05 NASG-MACD== BY ==15 WKS-ES-MACD==
018800                           ==05 NASG-RSI== BY ==15 WKS-ES-RSI==
018900                           ==05 NASG-VOLUMEN== BY
019000                              ==15 WKS-ES-VOLUMEN==
019100                           ==05 FILLER== BY ==15 FILLER==.
019200     05  WKS-ES-ACCION           PIC X(04).
019300     05  WKS-ES-COD-RETORNO      PIC 9(02).
019400 01  WKS-AREA-NAOR01.
019500     05  WKS-OR-FUNCION          PIC X(01).
019600     05  WKS-OR-SIMBOLO          PIC X(10).
019700     05  WKS-OR-BASE-SALDO       PIC S9(07)V9(03).
019800     05  WKS-OR-CASH-SALDO       PIC S9(09)V9(02).
019900     05  WKS-OR-PRECIO           PIC S9(07)V9(04).
020000     05  WKS-OR-NOTIONAL-MINIMO  PIC S9(07)V9(02).
020100     05  WKS-OR-POSICION-ABIERTA PIC X(01).
020200     05  WKS-OR-RESULTADO.
020300         10  WKS-OR-AUTORIZADA       PIC X(01).
020400         10  WKS-OR-CANTIDAD         PIC S9(07)V9(03).
020500         10  WKS-OR-PRECIO-ORDEN     PIC S9(07)V9(04).
020600         10  WKS-OR-TIPO-ORDEN       PIC X(06).
020700         10  WKS-OR-ACTIVO-BASE      PIC X(06).
020800         10  WKS-OR-ACTIVO-COTIZADO  PIC X(04).
020900     05  WKS-OR-COD-RETORNO      PIC 9(02).
021000 01  WKS-AREA-NAEJ01.
021100     05  WKS-EJ-FUNCION          PIC X(01) VALUE 'E'.
021200     05  WKS-EJ-LADO             PIC X(04).
021300     05  WKS-EJ-SIMBOLO          PIC X(10).
021400     05  WKS-EJ-CANTIDAD         PIC S9(07)V9(03).
021500     05  WKS-EJ-PRECIO           PIC S9(07)V9(04).
021600     05  WKS-EJ-ACUSE.
021700         10  WKS-EJ-ACUSE-ESTADO     PIC X(12).
021800         10  WKS-EJ-ACUSE-LADO       PIC X(04).
021900         10  WKS-EJ-ACUSE-SIMBOLO    PIC X(10).
022000         10  WKS-EJ-ACUSE-CANTIDAD   PIC S9(07)V9(03).
022100         10  WKS-EJ-ACUSE-PRECIO     PIC S9(07)V9(04).
022200     05  WKS-EJ-COD-RETORNO      PIC 9(02).
022300 01  WKS-AREA-NAPO01.
022400     05  WKS-PO-FUNCION          PIC X(01).
022500     05  WKS-PO-PARAMETROS.
022600         10  WKS-PO-PORCENTAJE-STOP PIC S9(01)V9(04) VALUE 0.02.
022700         10  WKS-PO-MULTIPLICADOR   PIC S9(01)V9(02) VALUE 1.5.
022800         10  WKS-PO-UMBRAL-VIGILA   PIC S9(01)V9(04) VALUE 1.05.
022900         10  WKS-PO-META-PORCENTAJE PIC S9(01)V9(02) VALUE 1.10.
023000     05  WKS-PO-POSICION.
023100         10  WKS-PO-HAY-POSICION    PIC X(01) VALUE 'N'.
023200         10  WKS-PO-SIMBOLO         PIC X(10).
023300         10  WKS-PO-CANTIDAD        PIC S9(07)V9(03).
023400         10  WKS-PO-PRECIO-ENTRADA  PIC S9(07)V9(04).
023500         10  WKS-PO-PRECIO-MAXIMO   PIC S9(07)V9(04).
023600         10  WKS-PO-TRAILING-STOP   PIC S9(07)V9(04).
023700         10  WKS-PO-HAY-STOP        PIC X(01).
023800         10  WKS-PO-MODO-VIGILANCIA PIC X(01).
023900     05  WKS-PO-TICK-DATOS.
024000         10  WKS-PO-TICK-ALTO       PIC S9(07)V9(04).
024100         10  WKS-PO-TICK-BAJO       PIC S9(07)V9(04).
024200         10  WKS-PO-TICK-CIERRE     PIC S9(07)V9(04).
024300         10  WKS-PO-TICK-APERTURA   PIC S9(07)V9(04).
024400         10  WKS-PO-TICK-HAY-APERTURA PIC X(01) VALUE 'S'.
024500         10  WKS-PO-TICK-FECHA-HORA PIC X(19).
024600     05  WKS-PO-CUENTA.
024700         10  WKS-PO-SALDO-CASH      PIC S9(09)V9(02).
024800         10  WKS-PO-SALDO-INICIAL   PIC S9(09)V9(02).
024900         10  WKS-PO-FONDO-GANANCIAS PIC S9(09)V9(02) VALUE 0.
025000         10  WKS-PO-CUENTA-BARRIDOS PIC 9(04) VALUE 0.
025100     05  WKS-PO-SALIDA.
025200         10  WKS-PO-HUBO-SALIDA     PIC X(01).
025300         10  WKS-PO-RAZON-SALIDA    PIC X(22).
025400         10  WKS-PO-REGISTRO-CERRADO.
025500             15  WKS-PO-RC-SIMBOLO       PIC X(10).
025600             15  WKS-PO-RC-CANTIDAD      PIC S9(07)V9(03).
025700             15  WKS-PO-RC-PRECIO-ENTRA  PIC S9(07)V9(04).
025800             15  WKS-PO-RC-PRECIO-SALE   PIC S9(07)V9(04).
025900             15  WKS-PO-RC-PNL           PIC S9(09)V9(02).
026000             15  WKS-PO-RC-RAZON         PIC X(22).
026100             15  WKS-PO-RC-FECHA-HORA    PIC X(19).
026200             15  WKS-PO-RC-BARRIDO       PIC S9(09)V9(02).
026300             15  WKS-PO-RC-CUENTA-BARR   PIC 9(04).
026400     05  WKS-PO-RESUMEN-AREA.
026500         10  WKS-PO-RS-TOTAL-PNL     PIC S9(11)V9(02) VALUE 0.
026600         10  WKS-PO-RS-PNL-PROMEDIO  PIC S9(09)V9(02) VALUE 0.
026700         10  WKS-PO-RS-GANADORAS     PIC 9(06) VALUE 0.
026800         10  WKS-PO-RS-PERDEDORAS    PIC 9(06) VALUE 0.
026900         10  WKS-PO-RS-BARRIDOS      PIC 9(06) VALUE 0.
027000         10  WKS-PO-RS-FONDO         PIC S9(09)V9(02) VALUE 0.
027100     05  WKS-PO-COD-RETORNO      PIC 9(02).
027200 01  WKS-MASK-ENTERO             PIC ZZZ,ZZ9.
027300 01  WKS-MASK-SALDO              PIC ZZZ,ZZZ,ZZ9.99-.
027400 LINKAGE SECTION.
027500******************************************************************
027600 PROCEDURE DIVISION.
027700******************************************************************
027800 000-MAIN SECTION.
027900     PERFORM 010-ABRIR-ARCHIVOS
028000     PERFORM 100-CARGA-SERIE-15M
028100     PERFORM 200-CARGA-SERIE-1H
028200     MOVE WKS-SALDO-INICIAL TO WKS-SALDO-CASH
028300     MOVE WKS-SALDO-INICIAL TO WKS-PO-SALDO-INICIAL
028400     MOVE WKS-SALDO-CASH    TO WKS-PO-SALDO-CASH
028500     PERFORM 600-RECORRE-15M
028600             VARYING WKS-I FROM 1 BY 1
028700             UNTIL WKS-I > WKS-15-TOTAL
028800     PERFORM 900-IMPRIME-RESUMEN
028900     PERFORM 990-CERRAR-ARCHIVOS
029000     STOP RUN.
029100 000-MAIN-E. EXIT.
029200
029300******************************************************************
029400*     APERTURA Y VALIDACION DE FILE STATUS                       *
029500******************************************************************
029600 010-ABRIR-ARCHIVOS SECTION.
029700     OPEN INPUT  CANDELA15, CANDELA1H
029800     OPEN OUTPUT BITACPOS, FTPOSUM
029900     IF FS-CANDELA15 NOT = '00' OR FS-CANDELA1H NOT = '00' OR
030000        FS-BITACPOS  NOT = '00' OR FS-FTPOSUM   NOT = '00'
030100        DISPLAY '***********************************************'
030200        DISPLAY '*   ERROR AL ABRIR ARCHIVOS DE NARG01          *'
030300        DISPLAY '***********************************************'
030400        DISPLAY '* FS CANDELA15 : ' FS-CANDELA15
030500        DISPLAY '* FS CANDELA1H : ' FS-CANDELA1H
030600        DISPLAY '* FS BITACPOS  : ' FS-BITACPOS
030700        DISPLAY '* FS FTPOSUM   : ' FS-FTPOSUM
030800        DISPLAY '***********************************************'
030900        MOVE 91 TO RETURN-CODE
031000        STOP RUN
031100     END-IF.
031200 010-ABRIR-ARCHIVOS-E. EXIT.
031300
031400******************************************************************
031500*     CARGA LA SERIE DE 15 MINUTOS A MEMORIA DE TRABAJO
031600******************************************************************
031700 100-CARGA-SERIE-15M SECTION.
031800     MOVE 0 TO WKS-15-TOTAL
031900     READ CANDELA15
032000         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
032100     END-READ
032200     PERFORM 110-ACUMULA-BARRA-15M
032300             UNTIL WKS-FIN-ARCHIVOS NOT = 0
032400     MOVE 0 TO WKS-FIN-ARCHIVOS.
032500 100-CARGA-SERIE-15M-E. EXIT.
032600
032700 110-ACUMULA-BARRA-15M SECTION.
032800     ADD 1 TO WKS-15-TOTAL
032900     MOVE NA15-FECHA-HORA     TO WKS-15-FECHA-HORA (WKS-15-TOTAL)
033000     MOVE NA15-PRECIO-APERTURA TO WKS-15-APERTURA  (WKS-15-TOTAL)
033100     MOVE NA15-PRECIO-MAXIMO  TO WKS-15-ALTO        (WKS-15-TOTAL)
033200     MOVE NA15-PRECIO-MINIMO  TO WKS-15-BAJO        (WKS-15-TOTAL)
033300     MOVE NA15-PRECIO-CIERRE  TO WKS-15-CLOSE       (WKS-15-TOTAL)
033400     MOVE NA15-VOLUMEN        TO WKS-15-VOLUMEN     (WKS-15-TOTAL)
033500     READ CANDELA15
033600         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
033700     END-READ.
033800 110-ACUMULA-BARRA-15M-E. EXIT.
033900
034000******************************************************************
034100*     CARGA LA SERIE DE 1 HORA A MEMORIA DE TRABAJO
034200******************************************************************
034300 200-CARGA-SERIE-1H SECTION.
034400     MOVE 0 TO WKS-1H-TOTAL
034500     READ CANDELA1H
034600         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
034700     END-READ
034800     PERFORM 210-ACUMULA-BARRA-1H
034900             UNTIL WKS-FIN-ARCHIVOS NOT = 0
035000     MOVE 0 TO WKS-FIN-ARCHIVOS.
035100 200-CARGA-SERIE-1H-E. EXIT.
035200
035300 210-ACUMULA-BARRA-1H SECTION.
035400     ADD 1 TO WKS-1H-TOTAL
035500     MOVE NA1H-FECHA-HORA    TO WKS-1H-FECHA-HORA (WKS-1H-TOTAL)
035600     MOVE NA1H-PRECIO-CIERRE TO WKS-1H-CLOSE      (WKS-1H-TOTAL)
035700     MOVE NA1H-VOLUMEN       TO WKS-1H-VOLUMEN    (WKS-1H-TOTAL)
035800     READ CANDELA1H
035900         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
036000     END-READ.
036100 210-ACUMULA-BARRA-1H-E. EXIT.
036200
036300******************************************************************
036400*     RECORRE CADA MARCA DE 15M: RIESGO DE LA POSICION ABIERTA,  *
036500*     SENALES DEL MERCADO Y, SI PROCEDE, ENTRADA O SALIDA        *
036600******************************************************************
036700 600-RECORRE-15M SECTION.
036800     IF WKS-PO-HAY-POSICION = 'S'
036900        PERFORM 610-PROCESA-TICK-RIESGO
037000     END-IF
037100     PERFORM 620-UBICA-BARRA-1H
037200     PERFORM 630-OBTIENE-ACCION-COMBINADA
037300     IF WKS-PO-HAY-POSICION = 'S' AND
037400        WKS-ACCION-COMBINADA = 'SELL'
037500        PERFORM 640-SALE-POR-SENAL
037600     ELSE
037700        IF WKS-PO-HAY-POSICION NOT = 'S' AND
037800           WKS-ACCION-COMBINADA = 'BUY '
037900           PERFORM 650-ENTRA-POR-SENAL
038000        END-IF
038100     END-IF.
038200 600-RECORRE-15M-E. EXIT.
038300
038400******************************************************************
038500*     TICK DE RIESGO DE LA POSICION ABIERTA (NAPO01, ACCION T)   *
038600******************************************************************
038700 610-PROCESA-TICK-RIESGO SECTION.
038800     MOVE 'T'                       TO WKS-PO-FUNCION
038900     MOVE WKS-15-ALTO (WKS-I)       TO WKS-PO-TICK-ALTO
039000     MOVE WKS-15-BAJO (WKS-I)       TO WKS-PO-TICK-BAJO
039100     MOVE WKS-15-CLOSE (WKS-I)      TO WKS-PO-TICK-CIERRE
039200     MOVE WKS-15-APERTURA (WKS-I)   TO WKS-PO-TICK-APERTURA
039300     MOVE WKS-15-FECHA-HORA (WKS-I) TO WKS-PO-TICK-FECHA-HORA
039400     CALL 'NAPO01' USING WKS-AREA-NAPO01
039500     IF WKS-PO-HUBO-SALIDA = 'S'
039600        PERFORM 700-CIERRA-POSICION
039700     END-IF.
039800 610-PROCESA-TICK-RIESGO-E. EXIT.
039900
040000******************************************************************
040100*     UBICA LA BARRA DE 1H MAS RECIENTE CUYA FECHA-HORA NO       *
040200*     SUPERA LA DE LA MARCA DE 15M ACTUAL                        *
040300******************************************************************
040400 620-UBICA-BARRA-1H SECTION.
040500     MOVE 0 TO WKS-HAY-1H
040600     PERFORM 621-AVANZA-PUNTERO-1H
040700             VARYING WKS-J FROM 1 BY 1
040800             UNTIL WKS-J > WKS-1H-TOTAL.
040900 620-UBICA-BARRA-1H-E. EXIT.
041000
041100 621-AVANZA-PUNTERO-1H SECTION.
041200     IF WKS-1H-FECHA-HORA (WKS-J) NOT > WKS-15-FECHA-HORA (WKS-I)
041300        MOVE WKS-J TO WKS-PUNTERO-1H
041400        SET HAY-BARRA-1H TO TRUE
041500     END-IF.
041600 621-AVANZA-PUNTERO-1H-E. EXIT.
041700
041800******************************************************************
041900*     CLASIFICA AMBOS TIMEFRAMES (NASG01) Y LOS AGREGA (NAES01)  *
042000******************************************************************
042100 630-OBTIENE-ACCION-COMBINADA SECTION.
042200     MOVE 'HOLD' TO WKS-ACCION-COMBINADA
042300     IF HAY-BARRA-1H
042400        MOVE '15M '   TO WKS-ES-INTERVALO (1)
042500        MOVE '1H  '   TO WKS-ES-INTERVALO (2)
042600        PERFORM 631-CLASIFICA-15M
042700        PERFORM 632-CLASIFICA-1H
042800        MOVE 'A'      TO WKS-ES-FUNCION
042900        MOVE 2        TO WKS-ES-TOTAL-FILAS
043000        CALL 'NAES01' USING WKS-AREA-NAES01
043100        MOVE WKS-ES-ACCION TO WKS-ACCION-COMBINADA
043200     END-IF.
043300 630-OBTIENE-ACCION-COMBINADA-E. EXIT.
043400
043500 631-CLASIFICA-15M SECTION.
043600     MOVE 'C'       TO WKS-SG-FUNCION
043700     MOVE '15M '    TO WKS-SG-INTERVALO
043800     MOVE WKS-I     TO WKS-SG-TOTAL-BARRAS
043900     PERFORM 633-COPIA-SERIE-15M
044000             VARYING WKS-J FROM 1 BY 1
044100             UNTIL WKS-J > WKS-I
044200     CALL 'NASG01' USING WKS-AREA-NASG01 WKS-SG-SENAL-SALIDA
044300     MOVE WKS-SG-MACD       TO WKS-ES-MACD     (1)
044400     MOVE WKS-SG-RSI        TO WKS-ES-RSI      (1)
044500     MOVE WKS-SG-VOL-ESTADO TO WKS-ES-VOLUMEN  (1).
044600 631-CLASIFICA-15M-E. EXIT.
044700
044800 633-COPIA-SERIE-15M SECTION.
044900     MOVE WKS-15-CLOSE   (WKS-J) TO WKS-SG-CLOSE   (WKS-J)
045000     MOVE WKS-15-VOLUMEN (WKS-J) TO WKS-SG-VOLUMEN (WKS-J).
045100 633-COPIA-SERIE-15M-E. EXIT.
045200
045300 632-CLASIFICA-1H SECTION.
045400     MOVE 'C'            TO WKS-SG-FUNCION
045500     MOVE '1H  '         TO WKS-SG-INTERVALO
045600     MOVE WKS-PUNTERO-1H TO WKS-SG-TOTAL-BARRAS
045700     PERFORM 634-COPIA-SERIE-1H
045800             VARYING WKS-J FROM 1 BY 1
045900             UNTIL WKS-J > WKS-PUNTERO-1H
046000     CALL 'NASG01' USING WKS-AREA-NASG01 WKS-SG-SENAL-SALIDA
046100     MOVE WKS-SG-MACD       TO WKS-ES-MACD     (2)
046200     MOVE WKS-SG-RSI        TO WKS-ES-RSI      (2)
046300     MOVE WKS-SG-VOL-ESTADO TO WKS-ES-VOLUMEN  (2).
046400 632-CLASIFICA-1H-E. EXIT.
046500
046600 634-COPIA-SERIE-1H SECTION.
046700     MOVE WKS-1H-CLOSE   (WKS-J) TO WKS-SG-CLOSE   (WKS-J)
046800     MOVE WKS-1H-VOLUMEN (WKS-J) TO WKS-SG-VOLUMEN (WKS-J).
046900 634-COPIA-SERIE-1H-E. EXIT.
047000
047100******************************************************************
047200*     ENTRADA: DIMENSIONA LA ORDEN (NAOR01), SIMULA LA           *
047300*     EJECUCION (NAEJ01) Y ABRE LA POSICION (NAPO01)             *
047400******************************************************************
047500 650-ENTRA-POR-SENAL SECTION.
047600     MOVE 'C'                 TO WKS-OR-FUNCION
047700     MOVE WKS-SIMBOLO         TO WKS-OR-SIMBOLO
047800     MOVE WKS-SALDO-BASE      TO WKS-OR-BASE-SALDO
047900     MOVE WKS-SALDO-CASH      TO WKS-OR-CASH-SALDO
048000     MOVE WKS-15-CLOSE (WKS-I) TO WKS-OR-PRECIO
048100     MOVE WKS-NOTIONAL-MINIMO TO WKS-OR-NOTIONAL-MINIMO
048200     MOVE WKS-PO-HAY-POSICION TO WKS-OR-POSICION-ABIERTA
048300     CALL 'NAOR01' USING WKS-AREA-NAOR01
048400     IF WKS-OR-AUTORIZADA = 'S'
048500        MOVE 'BUY '           TO WKS-EJ-LADO
048600        MOVE WKS-SIMBOLO      TO WKS-EJ-SIMBOLO
048700        MOVE WKS-OR-CANTIDAD  TO WKS-EJ-CANTIDAD
048800        MOVE WKS-OR-PRECIO-ORDEN TO WKS-EJ-PRECIO
048900        CALL 'NAEJ01' USING WKS-AREA-NAEJ01
049000        MOVE 'E'              TO WKS-PO-FUNCION
049100        MOVE 'S'              TO WKS-PO-HAY-POSICION
049200        MOVE WKS-SIMBOLO      TO WKS-PO-SIMBOLO
049300        MOVE WKS-OR-CANTIDAD  TO WKS-PO-CANTIDAD
049400        MOVE WKS-OR-PRECIO-ORDEN TO WKS-PO-PRECIO-ENTRADA
049500        MOVE WKS-SALDO-CASH    TO WKS-PO-SALDO-CASH
049600        CALL 'NAPO01' USING WKS-AREA-NAPO01
049700        IF WKS-PO-COD-RETORNO = 0
049800           MOVE WKS-OR-CANTIDAD TO WKS-SALDO-BASE
049900           COMPUTE WKS-SALDO-CASH =
050000                   WKS-SALDO-CASH -
050100                   (WKS-OR-CANTIDAD * WKS-OR-PRECIO-ORDEN)
050200           MOVE WKS-SALDO-CASH TO WKS-PO-SALDO-CASH
050300        END-IF
050400     END-IF.
050500 650-ENTRA-POR-SENAL-E. EXIT.
050600
050700******************************************************************
050800*     SALIDA POR SENAL DE VENTA DE LA ESTRATEGIA (NAPO01, ACCION *
050900*     S) MIENTRAS LA POSICION ESTE ABIERTA                       *
051000******************************************************************
051100 640-SALE-POR-SENAL SECTION.
051200     MOVE 'S'                        TO WKS-PO-FUNCION
051300     MOVE 'STRATEGY SELL SIGNAL     ' TO WKS-PO-RAZON-SALIDA
051400     MOVE WKS-15-CLOSE (WKS-I)       TO WKS-PO-TICK-CIERRE
051500     MOVE WKS-15-FECHA-HORA (WKS-I)  TO WKS-PO-TICK-FECHA-HORA
051600     CALL 'NAPO01' USING WKS-AREA-NAPO01
051700     IF WKS-PO-HUBO-SALIDA = 'S'
051800        PERFORM 700-CIERRA-POSICION
051900     END-IF.
052000 640-SALE-POR-SENAL-E. EXIT.
052100
052200******************************************************************
052300*     CIERRE DE POSICION: ACTUALIZA ESPEJOS, ESCRIBE LA          *
052400*     BITACORA DE POSICIONES Y ACUMULA EL RESUMEN (NAPO01, R)   *
052500******************************************************************
052600 700-CIERRA-POSICION SECTION.
052700     MOVE 0                    TO WKS-SALDO-BASE
052800     MOVE WKS-PO-SALDO-CASH    TO WKS-SALDO-CASH
052900     MOVE SPACES                TO NACP-POSICION-REGISTRO
053000     MOVE WKS-PO-RC-SIMBOLO      TO NACP-SIMBOLO
053100     MOVE WKS-PO-RC-CANTIDAD     TO NACP-CANTIDAD
053200     MOVE WKS-PO-RC-PRECIO-ENTRA TO NACP-PRECIO-ENTRADA
053300     MOVE WKS-PO-RC-PRECIO-SALE  TO NACP-PRECIO-SALIDA
053400     MOVE WKS-PO-RC-PNL          TO NACP-GANANCIA-PERDIDA
053500     MOVE WKS-PO-RC-RAZON        TO NACP-RAZON-SALIDA
053600     MOVE WKS-PO-RC-FECHA-HORA   TO NACP-FECHA-HORA
053700     MOVE WKS-PO-RC-BARRIDO      TO NACP-GANANCIA-BARRIDA
053800     MOVE WKS-PO-RC-CUENTA-BARR  TO NACP-CONTADOR-BARRIDOS
053900     WRITE NACP-POSICION-REGISTRO
054000     PERFORM 710-IMPRIME-DETALLE-POSICION
054100     MOVE 'R'                   TO WKS-PO-FUNCION
054200     CALL 'NAPO01' USING WKS-AREA-NAPO01.
054300 700-CIERRA-POSICION-E. EXIT.
054400
054500******************************************************************
054600*     LINEA DE DETALLE DEL REPORTE RESUMEN DE POSICIONES         *
054700******************************************************************
054800 710-IMPRIME-DETALLE-POSICION SECTION.
054900     MOVE SPACES TO LINEA-RESUMEN-POS
055000     MOVE WKS-PO-RC-PNL TO WKS-MASK-SALDO
055100     STRING WKS-PO-RC-SIMBOLO       ' '
055200            WKS-PO-RC-CANTIDAD      ' '
055300            WKS-PO-RC-PRECIO-ENTRA  ' '
055400            WKS-PO-RC-PRECIO-SALE   ' '
055500            WKS-MASK-SALDO          ' '
055600            WKS-PO-RC-RAZON
055700         DELIMITED BY SIZE INTO LINEA-RESUMEN-POS
055800     WRITE LINEA-RESUMEN-POS.
055900 710-IMPRIME-DETALLE-POSICION-E. EXIT.
056000
056100******************************************************************
056200*     REPORTE RESUMEN DE POSICIONES
056300******************************************************************
056400 900-IMPRIME-RESUMEN SECTION.
056500     MOVE SPACES TO LINEA-RESUMEN-POS
056600     MOVE 'POSITION SUMMARY REPORT' TO LINEA-RESUMEN-POS
056700     WRITE LINEA-RESUMEN-POS
056800     MOVE SPACES TO LINEA-RESUMEN-POS
056900     MOVE '-----------------------' TO LINEA-RESUMEN-POS
057000     WRITE LINEA-RESUMEN-POS
057100     MOVE WKS-PO-RS-TOTAL-PNL TO WKS-MASK-SALDO
057200     STRING 'TOTAL PNL:       ' WKS-MASK-SALDO
057300         DELIMITED BY SIZE INTO LINEA-RESUMEN-POS
057400     WRITE LINEA-RESUMEN-POS
057500     MOVE WKS-PO-RS-PNL-PROMEDIO TO WKS-MASK-SALDO
057600     STRING 'AVERAGE PNL:     ' WKS-MASK-SALDO
057700         DELIMITED BY SIZE INTO LINEA-RESUMEN-POS
057800     WRITE LINEA-RESUMEN-POS
057900     MOVE WKS-PO-RS-GANADORAS TO WKS-MASK-ENTERO
058000     STRING 'WIN COUNT:       ' WKS-MASK-ENTERO
058100         DELIMITED BY SIZE INTO LINEA-RESUMEN-POS
058200     WRITE LINEA-RESUMEN-POS
058300     MOVE WKS-PO-RS-PERDEDORAS TO WKS-MASK-ENTERO
058400     STRING 'LOSS COUNT:      ' WKS-MASK-ENTERO
058500         DELIMITED BY SIZE INTO LINEA-RESUMEN-POS
058600     WRITE LINEA-RESUMEN-POS
058700     MOVE WKS-PO-RS-BARRIDOS TO WKS-MASK-ENTERO
058800     STRING 'SWEEP COUNT:     ' WKS-MASK-ENTERO
058900         DELIMITED BY SIZE INTO LINEA-RESUMEN-POS
059000     WRITE LINEA-RESUMEN-POS
059100     MOVE WKS-PO-RS-FONDO TO WKS-MASK-SALDO
059200     STRING 'PROFIT ACCOUNT:  ' WKS-MASK-SALDO
059300         DELIMITED BY SIZE INTO LINEA-RESUMEN-POS
059400     WRITE LINEA-RESUMEN-POS.
059500 900-IMPRIME-RESUMEN-E. EXIT.
059600
059700 990-CERRAR-ARCHIVOS SECTION.
059800     CLOSE CANDELA15, CANDELA1H, BITACPOS, FTPOSUM.
059900 990-CERRAR-ARCHIVOS-E. EXIT.
