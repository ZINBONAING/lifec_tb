000100******************************************************************
000200* FECHA       : 05/02/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS          *
000500* PROGRAMA    : NAES01                                           *
000600* TIPO        : BATCH (RUTINA, CALLED)                           *
000700* DESCRIPCION : COLAPSA LA MATRIZ DE SENALES (UNA FILA POR       *
000800*             : TIMEFRAME, CON MACD/RSI/VOLUMEN) EN UNA SOLA     *
000900*             : ACCION: BUY, SELL U HOLD.  SELL TIENE PRIORIDAD  *
001000*             : SOBRE BUY.                                       *
001100* ARCHIVOS    : NO APLICA, RECIBE LA MATRIZ POR LINKAGE          *
001200* ACCION (ES) : A=AGREGAR                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* LLAMADO POR : NARG01                                           *
001500******************************************************************
001600*               B I T A C O R A   D E   C A M B I O S            *
001700******************************************************************
001800* 05/02/1987  E.RAMIREZ    (PEDR) VERSION INICIAL, RUTINA DE     *NAES0001
001900*                                 CONSOLIDACION DE MARCAS DE     *
002000*                                 MOROSIDAD POR SUCURSAL         *
002100* 02/08/1990  E.RAMIREZ    (PEDR) AJUSTE DE TABLA DE SUCURSALES  *NAES0002
002200*                                 DE 8 A 12 POSICIONES           *
002300* 17/04/1993  M.SOLIS      (MASO) CORRIGE PRIORIDAD DE MARCAS    *NAES0003
002400*                                 CUANDO HAY EMPATE              *
002500* 30/09/1998  J.MAZARIEGOS (JMMA) AMPLIACION DE FECHAS A 4       *NAES0004
002600*                                 DIGITOS DE ANIO (PROYECTO Y2K) *
002700* 05/03/1999  J.MAZARIEGOS (JMMA) CIERRE DE PRUEBAS DE           *NAES0005
002800*                                 CONTINGENCIA Y2K, SIN HALLAZGOS*
002900* 19/10/2004  R.DELEON     (RDCA) RECOMPILA BAJO ENTERPRISE      *NAES0006
003000*                                 COBOL                         *
003100* 14/09/2023  E.D.RAMIREZ  (PEDR) SE REUTILIZA EL PROGRAMA PARA  *NAES0007
003200*                                 LA PLATAFORMA DE NEGOCIACION   *
003300*                                 ALGORITMICA.  SE REESCRIBE LA  *
003400*                                 LOGICA: COLAPSA LA MATRIZ DE   *
003500*                                 SENALES MACD/RSI/VOLUMEN POR   *
003600*                                 TIMEFRAME EN UNA SOLA ACCION   *
003700*                                 CON PRIORIDAD DE SELL.         *
003800*                                 BPM/RATIONAL: 241191           *
003900* 09/11/2023  E.D.RAMIREZ  (PEDR) LA COMPARACION DE VOTOS SE     *NAES0008
004000*                                 HACE SIN DISTINGUIR MAYUSCULAS *
004100*                                 DE MINUSCULAS                 *
004200* 25/01/2024  J.MAZARIEGOS (JMMA) SE AMPLIA LA TABLA DE          *NAES0009
004300*                                 TIMEFRAMES DE 2 A 6 CASILLAS   *
004400* 16/07/2024  E.D.RAMIREZ  (PEDR) REQ-2024-141: LA MATRIZ PASA A *NAES0010
004500*                                 ARMARSE CON EL COPY NASGNL, EL *
004600*                                 MISMO LAYOUT DE SALIDA DE      *
004700*                                 NASG01.  SE ESCRUTAN TAMBIEN   *
004800*                                 RSI Y VOLUMEN, NO SOLO MACD,   *
004900*                                 SEGUN EXIGE LA ESPECIFICACION  *
005000*                                 DE AGREGACION DE SENALES       *
005100* 02/08/2024  J.MAZARIEGOS (JMMA) REQ-2024-142: SE ELIMINAN LAS  *NAES0011
005200*                                 REDEFINICIONES OCIOSAS DE      *
005300*                                 CONTADORES Y CELDA EN BYTES;    *
005400*                                 SE CONSERVA LA CONVERSION A     *
005500*                                 MAYUSCULAS POR SER LA UNICA EN *
005600*                                 USO REAL (900-A-MAYUSCULAS)    *
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. NAES01.
006000 AUTHOR. ERICK RAMIREZ.
006100 INSTALLATION. DEPARTAMENTO DE SISTEMAS - PLATAFORMA ALGO.
006200 DATE-WRITTEN. 05/02/1987.
006300 DATE-COMPILED.
006400 SECURITY. CONFIDENCIAL, USO INTERNO UNICAMENTE.
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100 01  WKS-CONTADORES.
007200     05  WKS-VOTOS-COMPRA        PIC 9(03)      COMP.
007300     05  WKS-VOTOS-VENTA         PIC 9(03)      COMP.
007400     05  WKS-T                   PIC 9(03)      COMP.
007500 01  WKS-CELDA-MAYUSCULA         PIC X(11).
007600 01  WKS-TABLA-CONVERSION.
007700     05  FILLER PIC X(26) VALUE
007800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007900     05  FILLER PIC X(26) VALUE
008000         'abcdefghijklmnopqrstuvwxyz'.
008100 01  WKS-TABLA-CONVERSION-R REDEFINES WKS-TABLA-CONVERSION.
008200     05  WKS-MAYUSCULAS          PIC X(26).
008300     05  WKS-MINUSCULAS          PIC X(26).
008400 LINKAGE SECTION.
008500 01  LK-NAES01-AREA.
008600     05  LK-NAES-FUNCION         PIC X(01).
008700         88  LK-NAES-AGREGAR           VALUE 'A'.
008800     05  LK-NAES-TOTAL-FILAS     PIC 9(02)      COMP.
008900     05  LK-NAES-MATRIZ.
009000*    AREA DEL COPY MEMBRO NASGNL, EL MISMO LAYOUT QUE ARMA
009100*    NASG01 EN LK-NASG-SENAL-SALIDA, RENUMERADO BAJO EL NIVEL
009200*    10 PARA QUE OCUPE CADA FILA DE LA MATRIZ DE TIMEFRAMES
009300         COPY NASGNL REPLACING ==01 NASG-SENAL-REGISTRO== BY
009400                           ==10 LK-NAES-FILA OCCURS 6 TIMES
009500                              INDEXED BY NEX==
009600                           ==05 NASG-INTERVALO== BY
009700                              ==15 LK-NAES-INTERVALO==
009800                           ==05 NASG-MACD== BY ==15 LK-NAES-MACD==
009900                           ==05 NASG-RSI== BY ==15 LK-NAES-RSI==
010000                           ==05 NASG-VOLUMEN== BY
010100                              ==15 LK-NAES-VOLUMEN==
010200                           ==05 FILLER== BY ==15 FILLER==.
010300     05  LK-NAES-ACCION          PIC X(04).
010400     05  LK-NAES-COD-RETORNO     PIC 9(02).
010500         88  LK-NAES-OK                VALUE 0.
010600******************************************************************
010700 PROCEDURE DIVISION USING LK-NAES01-AREA.
010800******************************************************************
010900 000-MAIN SECTION.
011000     MOVE 0 TO LK-NAES-COD-RETORNO
011100     MOVE 0 TO WKS-VOTOS-COMPRA
011200     MOVE 0 TO WKS-VOTOS-VENTA
011300     PERFORM 100-ESCRUTA-UNA-FILA
011400             VARYING WKS-T FROM 1 BY 1
011500             UNTIL WKS-T > LK-NAES-TOTAL-FILAS
011600     PERFORM 200-DECIDE-ACCION
011700     GOBACK.
011800 000-MAIN-E. EXIT.
011900
012000******************************************************************
012100*     ESCRUTA MACD, RSI Y VOLUMEN DE UNA FILA DE LA MATRIZ       *
012200*     (RSI Y VOLUMEN NUNCA SON IGUALES A 'BUY'/'SELL', POR LO    *
012300*     QUE NUNCA VOTAN; AUN ASI SE ESCRUTAN LAS TRES CELDAS       *
012400*     PORQUE EL MOTOR DEBE REVISAR TODA CELDA DE INDICADOR X     *
012500*     TIMEFRAME, NO SOLO MACD.  REQ-2024-141                     *
012600******************************************************************
012700 100-ESCRUTA-UNA-FILA SECTION.
012800     MOVE LK-NAES-MACD (WKS-T) TO WKS-CELDA-MAYUSCULA
012900     PERFORM 900-A-MAYUSCULAS
013000     PERFORM 110-VOTA-CELDA
013100     MOVE LK-NAES-RSI (WKS-T) TO WKS-CELDA-MAYUSCULA
013200     PERFORM 900-A-MAYUSCULAS
013300     PERFORM 110-VOTA-CELDA
013400     MOVE LK-NAES-VOLUMEN (WKS-T) TO WKS-CELDA-MAYUSCULA
013500     PERFORM 900-A-MAYUSCULAS
013600     PERFORM 110-VOTA-CELDA.
013700 100-ESCRUTA-UNA-FILA-E. EXIT.
013800
013900 110-VOTA-CELDA SECTION.
014000     IF WKS-CELDA-MAYUSCULA = 'SELL'
014100        ADD 1 TO WKS-VOTOS-VENTA
014200     ELSE
014300        IF WKS-CELDA-MAYUSCULA = 'BUY '
014400           ADD 1 TO WKS-VOTOS-COMPRA
014500        END-IF
014600     END-IF.
014700 110-VOTA-CELDA-E. EXIT.
014800
014900******************************************************************
015000*          SELL DOMINA SOBRE BUY; SIN VOTOS ES HOLD              *
015100******************************************************************
015200 200-DECIDE-ACCION SECTION.
015300     IF WKS-VOTOS-VENTA > 0
015400        MOVE 'SELL' TO LK-NAES-ACCION
015500     ELSE
015600        IF WKS-VOTOS-COMPRA > 0
015700           MOVE 'BUY ' TO LK-NAES-ACCION
015800        ELSE
015900           MOVE 'HOLD' TO LK-NAES-ACCION
016000        END-IF
016100     END-IF.
016200 200-DECIDE-ACCION-E. EXIT.
016300
016400******************************************************************
016500*     CONVIERTE WKS-CELDA-MAYUSCULA A MAYUSCULAS VIA TABLA       *
016600******************************************************************
016700 900-A-MAYUSCULAS SECTION.
016800     INSPECT WKS-CELDA-MAYUSCULA
016900         CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS.
017000 900-A-MAYUSCULAS-E. EXIT.
