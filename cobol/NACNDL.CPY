000100******************************************************************
000200* COPY MEMBRO   : NACNDL
000300* APLICACION    : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS        *
000400* DESCRIPCION   : LAYOUT DE LA BARRA DE PRECIOS (CANDLE) POR
000500*               : INTERVALO (15M, 1H), USADA COMO ENTRADA A LOS  *
000600*               : PROGRAMAS DE SENALES Y AL MOTOR DE BACKTEST    *
000700* LONGITUD      : 100 POSICIONES
000800******************************************************************
000900* FECHA       PROGRAMADOR            DESCRIPCION                *
001000* 03/02/2024  E. RAMIREZ (PEDR)      CREACION DEL LAYOUT         *
001100*                                    TICKET NASG-0001            *
001200* 22/05/2024  J. MAZARIEGOS (JMMA)   SE AMPLIA FILLER DE 12 A 18 *
001300*                                    POS PARA BITACORA FUTURA    *
001400*                                    TICKET NASG-0014            *
001500******************************************************************
001600 01  NACN-BARRA-REGISTRO.
001700     05  NACN-SECUENCIA          PIC 9(06).
001800     05  NACN-FECHA-HORA         PIC X(19).
001900     05  NACN-PRECIO-APERTURA    PIC S9(07)V9(04).
002000     05  NACN-PRECIO-MAXIMO      PIC S9(07)V9(04).
002100     05  NACN-PRECIO-MINIMO      PIC S9(07)V9(04).
002200     05  NACN-PRECIO-CIERRE      PIC S9(07)V9(04).
002300     05  NACN-VOLUMEN            PIC S9(09)V9(04).
002400     05  FILLER                  PIC X(18).
