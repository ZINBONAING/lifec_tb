000100******************************************************************
000200* FECHA       : 20/02/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS          *
000500* PROGRAMA    : NABT01                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE BACKTEST DE EXTREMO A EXTREMO.  LEE LAS *
000800*             : BARRAS DE 15 MINUTOS Y DE 1 HORA, PRECALCULA EL  *
000900*             : MACD DE CADA BARRA EN AMBOS ARCHIVOS, UNE CADA   *
001000*             : BARRA DE 15M CON LA BARRA DE 1H MAS RECIENTE,    *
001100*             : EJECUTA UNA OPERACION SIMULADA CUANDO AMBAS      *
001200*             : SENALES COINCIDEN, ESCRIBE LA BITACORA DE        *
001300*             : MOVIMIENTOS E IMPRIME EL REPORTE RESUMEN.        *
001400* ARCHIVOS    : CANDELA15 (ENTRADA), CANDELA1H (ENTRADA),        *
001500*             : BITACMOV (SALIDA)                                *
001600* ACCION (ES) : NO APLICA                                        *
001700* PROGRAMA(S) : NAEJ01                                           *
001800******************************************************************
001900*               B I T A C O R A   D E   C A M B I O S            *
002000******************************************************************
002100* 20/02/1987  E.RAMIREZ    (PEDR) VERSION INICIAL, MIGRACION DE  *NABT0001
002200*                                 CUENTAS DE TARJETA DE CREDITO  *
002300*                                 DESDE MAESTROS TLMATH/TIMATH   *
002400* 14/08/1990  E.RAMIREZ    (PEDR) SE AGREGA LECTURA DE BASES DE  *NABT0002
002500*                                 DATOS MASTERCARD Y VISA        *
002600* 09/02/1994  M.SOLIS      (MASO) CORRIGE LLAVE DUPLICADA AL     *NABT0003
002700*                                 ACTUALIZAR CFSIBA              *
002800* 30/09/1998  J.MAZARIEGOS (JMMA) AMPLIACION DE FECHAS A 4       *NABT0004
002900*                                 DIGITOS DE ANIO (PROYECTO Y2K) *
003000* 05/03/1999  J.MAZARIEGOS (JMMA) CIERRE DE PRUEBAS DE           *NABT0005
003100*                                 CONTINGENCIA Y2K, SIN HALLAZGOS*
003200* 11/05/2005  R.DELEON     (RDCA) RECOMPILA BAJO ENTERPRISE      *NABT0006
003300*                                 COBOL                         *
003400* 21/09/2023  E.D.RAMIREZ  (PEDR) SE DA DE BAJA LA MIGRACION DE  *NABT0007
003500*                                 TARJETAS; SE REESCRIBE POR     *
003600*                                 COMPLETO EL PROGRAMA COMO      *
003700*                                 MOTOR DE BACKTEST PARA LA      *
003800*                                 PLATAFORMA DE NEGOCIACION      *
003900*                                 ALGORITMICA.  LEE CANDELA15 Y  *
004000*                                 CANDELA1H, CALCULA MACD POR    *
004100*                                 BARRA, COMBINA SENALES Y       *
004200*                                 SIMULA OPERACIONES.            *
004300*                                 BPM/RATIONAL: 241195           *
004400* 30/10/2023  E.D.RAMIREZ  (PEDR) SE AGREGA EL REPORTE RESUMEN   *NABT0008
004500*                                 DE BACKTEST AL FINAL DEL CICLO *
004600* 15/01/2024  J.MAZARIEGOS (JMMA) SE CORRIGE EL CONTEO DE        *NABT0009
004700*                                 OPERACIONES GANADORAS CUANDO   *
004800*                                 EL SALDO INICIAL ES CERO       *
004900* 02/08/2024  J.MAZARIEGOS (JMMA) REQ-2024-142: SE ELIMINAN LAS  *NABT0010
005000*                                 REDEFINICIONES DE SALDO, TABLA *
005100*                                 DE MEDIAS MOVILES Y ALFAS QUE  *
005200*                                 NUNCA SE CONSULTABAN POR SU    *
005300*                                 VISTA ALTERNA                  *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. NABT01.
005700 AUTHOR. ERICK RAMIREZ.
005800 INSTALLATION. DEPARTAMENTO DE SISTEMAS - PLATAFORMA ALGO.
005900 DATE-WRITTEN. 20/02/1987.
006000 DATE-COMPILED.
006100 SECURITY. CONFIDENCIAL, USO INTERNO UNICAMENTE.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800******************************************************************
006900*              A R C H I V O S   D E   E N T R A D A             *
007000******************************************************************
007100     SELECT CANDELA15 ASSIGN   TO CANDEL15
007200            ORGANIZATION       IS LINE SEQUENTIAL
007300            FILE STATUS        IS FS-CANDELA15.
007400     SELECT CANDELA1H ASSIGN   TO CANDEL1H
007500            ORGANIZATION       IS LINE SEQUENTIAL
007600            FILE STATUS        IS FS-CANDELA1H.
007700******************************************************************
007800*              A R C H I V O S   D E   S A L I D A               *
007900******************************************************************
008000     SELECT BITACMOV  ASSIGN   TO BITACMOV
008100            ORGANIZATION       IS LINE SEQUENTIAL
008200            FILE STATUS        IS FS-BITACMOV.
008300     SELECT FTRESUM   ASSIGN   TO FTRESUM
008400            ORGANIZATION       IS LINE SEQUENTIAL
008500            FILE STATUS        IS FS-FTRESUM.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900*1 -->BARRAS DE 15 MINUTOS, ORDEN ASCENDENTE POR FECHA-HORA
009000 FD  CANDELA15.
009100     COPY NACNDL REPLACING NACN BY NA15.
009200*2 -->BARRAS DE 1 HORA, ORDEN ASCENDENTE POR FECHA-HORA
009300 FD  CANDELA1H.
009400     COPY NACNDL REPLACING NACN BY NA1H.
009500*3 -->BITACORA DE OPERACIONES SIMULADAS DEL BACKTEST
009600 FD  BITACMOV.
009700     COPY NATRDL.
009800*4 -->REPORTE RESUMEN DE BACKTEST
009900 FD  FTRESUM.
010000 01  LINEA-RESUMEN                PIC X(80).
010100
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400*               C A M P O S    D E    T R A B A J O              *
010500******************************************************************
010600 01  WKS-CAMPOS-DE-TRABAJO.
010700     05  WKS-PROGRAMA            PIC X(08) VALUE 'NABT01'.
010800     05  WKS-SIMBOLO             PIC X(10) VALUE 'LTCUSDT'.
010900     05  WKS-SALDO-INICIAL       PIC S9(09)V9(02) VALUE 1000.00.
011000     05  WKS-CANTIDAD-FIJA       PIC S9(07)V9(03) VALUE 1.000.
011100 01  WKS-ESTADOS-ARCHIVO.
011200     05  FS-CANDELA15            PIC X(02) VALUE '00'.
011300     05  FS-CANDELA1H            PIC X(02) VALUE '00'.
011400     05  FS-BITACMOV             PIC X(02) VALUE '00'.
011500     05  FS-FTRESUM              PIC X(02) VALUE '00'.
011600 01  WKS-FIN-ARCHIVOS            PIC 9(01) VALUE ZEROS.
011700     88  WKS-FIN-ARCHIVO-ACTUAL            VALUE 1.
011800 01  WKS-CAJA-REGISTRO.
011900     05  WKS-SALDO-CASH          PIC S9(09)V9(02).
012000******************************************************************
012100*     SERIES DE AMBOS TIMEFRAMES (HASTA 5000 BARRAS)             *
012200******************************************************************
012300 01  WKS-SERIE-15M.
012400     05  WKS-15-TOTAL            PIC 9(05)      COMP.
012500     05  WKS-15-BARRA OCCURS 5000 TIMES
012600                     INDEXED BY W15X.
012700         10  WKS-15-FECHA-HORA   PIC X(19).
012800         10  WKS-15-CLOSE        PIC S9(07)V9(04).
012900         10  WKS-15-SENAL        PIC X(04).
013000 01  WKS-SERIE-1H.
013100     05  WKS-1H-TOTAL            PIC 9(05)      COMP.
013200     05  WKS-1H-BARRA OCCURS 5000 TIMES
013300                     INDEXED BY W1HX.
013400         10  WKS-1H-FECHA-HORA   PIC X(19).
013500         10  WKS-1H-CLOSE        PIC S9(07)V9(04).
013600         10  WKS-1H-SENAL        PIC X(04).
013700 01  WKS-EMA-TRABAJO.
013800     05  WKS-EMA-12              PIC S9(07)V9(06) COMP.
013900     05  WKS-EMA-26              PIC S9(07)V9(06) COMP.
014000     05  WKS-MACD-LIN            PIC S9(07)V9(06) COMP.
014100     05  WKS-SEN-LIN             PIC S9(07)V9(06) COMP.
014200 01  WKS-ALFA-VALORES.
014300     05  WKS-ALFA-12             PIC S9(01)V9(06) COMP
014400                                  VALUE 0.153846.
014500     05  WKS-ALFA-26             PIC S9(01)V9(06) COMP
014600                                  VALUE 0.074074.
014700     05  WKS-ALFA-09             PIC S9(01)V9(06) COMP
014800                                  VALUE 0.200000.
014900 01  WKS-INDICES.
015000     05  WKS-I                   PIC 9(05)      COMP.
015100     05  WKS-J                   PIC 9(05)      COMP.
015200     05  WKS-PUNTERO-1H          PIC 9(05)      COMP VALUE 0.
015300******************************************************************
015400*          RESULTADO DE UNA BARRA COMBINADA                      *
015500******************************************************************
015600 01  WKS-COMBINADA.
015700     05  WKS-COM-SENAL           PIC X(04).
015800     05  WKS-COM-HAY-1H          PIC 9(01) VALUE ZERO.
015900         88  HAY-BARRA-1H                  VALUE 1.
016000 COPY NASUMR.
016100 01  WKS-AREA-NAEJ01.
016200     05  WKS-OP-FUNCION          PIC X(01) VALUE 'E'.
016300     05  WKS-OP-LADO             PIC X(04).
016400     05  WKS-OP-SIMBOLO          PIC X(10).
016500     05  WKS-OP-CANTIDAD         PIC S9(07)V9(03).
016600     05  WKS-OP-PRECIO           PIC S9(07)V9(04).
016700     05  WKS-OP-ACUSE.
016800         10  WKS-OP-ACUSE-ESTADO     PIC X(12).
016900         10  WKS-OP-ACUSE-LADO       PIC X(04).
017000         10  WKS-OP-ACUSE-SIMBOLO    PIC X(10).
017100         10  WKS-OP-ACUSE-CANTIDAD   PIC S9(07)V9(03).
017200         10  WKS-OP-ACUSE-PRECIO     PIC S9(07)V9(04).
017300     05  WKS-OP-COD-RETORNO      PIC 9(02).
017400 01  WKS-MASK-ENTERO             PIC ZZZ,ZZ9.
017500 01  WKS-MASK-SALDO              PIC ZZZ,ZZZ,ZZ9.99-.
017600 LINKAGE SECTION.
017700******************************************************************
017800 PROCEDURE DIVISION.
017900******************************************************************
018000 000-MAIN SECTION.
018100     INITIALIZE NASM-ACUMULADORES
018200     PERFORM 010-ABRIR-ARCHIVOS
018300     PERFORM 100-CARGA-SERIE-15M
018400     PERFORM 200-CARGA-SERIE-1H
018500     PERFORM 300-CALCULA-MACD-15M
018600     PERFORM 400-CALCULA-MACD-1H
018700     MOVE WKS-SALDO-INICIAL TO WKS-SALDO-CASH
018800     PERFORM 500-ESCRIBE-ENCABEZADO
018900     PERFORM 600-RECORRE-15M
019000             VARYING WKS-I FROM 1 BY 1
019100             UNTIL WKS-I > WKS-15-TOTAL
019200     PERFORM 900-IMPRIME-RESUMEN
019300     PERFORM 990-CERRAR-ARCHIVOS
019400     STOP RUN.
019500 000-MAIN-E. EXIT.
019600
019700******************************************************************
019800*     APERTURA Y VALIDACION DE FILE STATUS                       *
019900******************************************************************
020000 010-ABRIR-ARCHIVOS SECTION.
020100     OPEN INPUT  CANDELA15, CANDELA1H
020200     OPEN OUTPUT BITACMOV, FTRESUM
020300     IF FS-CANDELA15 NOT = '00' OR FS-CANDELA1H NOT = '00' OR
020400        FS-BITACMOV  NOT = '00' OR FS-FTRESUM   NOT = '00'
020500        DISPLAY '***********************************************'
020600        DISPLAY '*   ERROR AL ABRIR ARCHIVOS DE NABT01          *'
020700        DISPLAY '***********************************************'
020800        DISPLAY '* FS CANDELA15 : ' FS-CANDELA15
020900        DISPLAY '* FS CANDELA1H : ' FS-CANDELA1H
021000        DISPLAY '* FS BITACMOV  : ' FS-BITACMOV
021100        DISPLAY '* FS FTRESUM   : ' FS-FTRESUM
021200        DISPLAY '***********************************************'
021300        MOVE 91 TO RETURN-CODE
021400        STOP RUN
021500     END-IF.
021600 010-ABRIR-ARCHIVOS-E. EXIT.
021700
021800******************************************************************
021900*     CARGA LA SERIE DE 15 MINUTOS A MEMORIA DE TRABAJO
022000******************************************************************
022100 100-CARGA-SERIE-15M SECTION.
022200     MOVE 0 TO WKS-15-TOTAL
022300     READ CANDELA15
022400         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
022500     END-READ
022600     PERFORM 110-ACUMULA-BARRA-15M
022700             UNTIL WKS-FIN-ARCHIVOS NOT = 0
022800     MOVE 0 TO WKS-FIN-ARCHIVOS.
022900 100-CARGA-SERIE-15M-E. EXIT.
023000
023100 110-ACUMULA-BARRA-15M SECTION.
023200     ADD 1 TO WKS-15-TOTAL
023300     MOVE NA15-FECHA-HORA TO WKS-15-FECHA-HORA (WKS-15-TOTAL)
023400     MOVE NA15-PRECIO-CIERRE TO WKS-15-CLOSE (WKS-15-TOTAL)
023500     READ CANDELA15
023600         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
023700     END-READ.
023800 110-ACUMULA-BARRA-15M-E. EXIT.
023900
024000******************************************************************
024100*     CARGA LA SERIE DE 1 HORA A MEMORIA DE TRABAJO
024200******************************************************************
024300 200-CARGA-SERIE-1H SECTION.
024400     MOVE 0 TO WKS-1H-TOTAL
024500     READ CANDELA1H
024600         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
024700     END-READ
024800     PERFORM 210-ACUMULA-BARRA-1H
024900             UNTIL WKS-FIN-ARCHIVOS NOT = 0
025000     MOVE 0 TO WKS-FIN-ARCHIVOS.
025100 200-CARGA-SERIE-1H-E. EXIT.
025200
025300 210-ACUMULA-BARRA-1H SECTION.
025400     ADD 1 TO WKS-1H-TOTAL
025500     MOVE NA1H-FECHA-HORA TO WKS-1H-FECHA-HORA (WKS-1H-TOTAL)
025600     MOVE NA1H-PRECIO-CIERRE TO WKS-1H-CLOSE (WKS-1H-TOTAL)
025700     READ CANDELA1H
025800         AT END MOVE 1 TO WKS-FIN-ARCHIVOS
025900     END-READ.
026000 210-ACUMULA-BARRA-1H-E. EXIT.
026100
026200******************************************************************
026300*     MACD(12,26,9) POR BARRA DE LA SERIE DE 15 MINUTOS          *
026400******************************************************************
026500 300-CALCULA-MACD-15M SECTION.
026600     IF WKS-15-TOTAL > 0
026700        MOVE WKS-15-CLOSE (1) TO WKS-EMA-12
026800        MOVE WKS-15-CLOSE (1) TO WKS-EMA-26
026900        COMPUTE WKS-MACD-LIN = WKS-EMA-12 - WKS-EMA-26
027000        MOVE WKS-MACD-LIN TO WKS-SEN-LIN
027100        PERFORM 310-CLASIFICA-BARRA-15M
027200        PERFORM 320-ACUMULA-BARRA-MACD-15M
027300                VARYING WKS-I FROM 2 BY 1
027400                UNTIL WKS-I > WKS-15-TOTAL
027500     END-IF.
027600 300-CALCULA-MACD-15M-E. EXIT.
027700
027800 310-CLASIFICA-BARRA-15M SECTION.
027900     IF WKS-MACD-LIN > WKS-SEN-LIN
028000        MOVE 'BUY ' TO WKS-15-SENAL (WKS-I)
028100     ELSE
028200        MOVE 'SELL' TO WKS-15-SENAL (WKS-I)
028300     END-IF.
028400 310-CLASIFICA-BARRA-15M-E. EXIT.
028500
028600 320-ACUMULA-BARRA-MACD-15M SECTION.
028700     COMPUTE WKS-EMA-12 =
028800             (WKS-ALFA-12 * WKS-15-CLOSE (WKS-I)) +
028900             ((1 - WKS-ALFA-12) * WKS-EMA-12)
029000     COMPUTE WKS-EMA-26 =
029100             (WKS-ALFA-26 * WKS-15-CLOSE (WKS-I)) +
029200             ((1 - WKS-ALFA-26) * WKS-EMA-26)
029300     COMPUTE WKS-MACD-LIN = WKS-EMA-12 - WKS-EMA-26
029400     COMPUTE WKS-SEN-LIN =
029500             (WKS-ALFA-09 * WKS-MACD-LIN) +
029600             ((1 - WKS-ALFA-09) * WKS-SEN-LIN)
029700     PERFORM 310-CLASIFICA-BARRA-15M.
029800 320-ACUMULA-BARRA-MACD-15M-E. EXIT.
029900
030000******************************************************************
030100*     MACD(12,26,9) POR BARRA DE LA SERIE DE 1 HORA              *
030200******************************************************************
030300 400-CALCULA-MACD-1H SECTION.
030400     IF WKS-1H-TOTAL > 0
030500        MOVE WKS-1H-CLOSE (1) TO WKS-EMA-12
030600        MOVE WKS-1H-CLOSE (1) TO WKS-EMA-26
030700        COMPUTE WKS-MACD-LIN = WKS-EMA-12 - WKS-EMA-26
030800        MOVE WKS-MACD-LIN TO WKS-SEN-LIN
030900        PERFORM 410-CLASIFICA-BARRA-1H
031000        PERFORM 420-ACUMULA-BARRA-MACD-1H
031100                VARYING WKS-J FROM 2 BY 1
031200                UNTIL WKS-J > WKS-1H-TOTAL
031300     END-IF.
031400 400-CALCULA-MACD-1H-E. EXIT.
031500
031600 410-CLASIFICA-BARRA-1H SECTION.
031700     IF WKS-MACD-LIN > WKS-SEN-LIN
031800        MOVE 'BUY ' TO WKS-1H-SENAL (WKS-J)
031900     ELSE
032000        MOVE 'SELL' TO WKS-1H-SENAL (WKS-J)
032100     END-IF.
032200 410-CLASIFICA-BARRA-1H-E. EXIT.
032300
032400 420-ACUMULA-BARRA-MACD-1H SECTION.
032500     COMPUTE WKS-EMA-12 =
032600             (WKS-ALFA-12 * WKS-1H-CLOSE (WKS-J)) +
032700             ((1 - WKS-ALFA-12) * WKS-EMA-12)
032800     COMPUTE WKS-EMA-26 =
032900             (WKS-ALFA-26 * WKS-1H-CLOSE (WKS-J)) +
033000             ((1 - WKS-ALFA-26) * WKS-EMA-26)
033100     COMPUTE WKS-MACD-LIN = WKS-EMA-12 - WKS-EMA-26
033200     COMPUTE WKS-SEN-LIN =
033300             (WKS-ALFA-09 * WKS-MACD-LIN) +
033400             ((1 - WKS-ALFA-09) * WKS-SEN-LIN)
033500     PERFORM 410-CLASIFICA-BARRA-1H.
033600 420-ACUMULA-BARRA-MACD-1H-E. EXIT.
033700
033800******************************************************************
033900*     ENCABEZADO DE LA BITACORA DE MOVIMIENTOS                   *
034000******************************************************************
034100 500-ESCRIBE-ENCABEZADO SECTION.
034200     MOVE SPACES TO NATR-MOVIMIENTO-REGISTRO
034300     MOVE 'FECHA/HORA          15M  1H   COMB SIMBOLO   '
034400       TO NATR-MOVIMIENTO-REGISTRO
034500     WRITE NATR-MOVIMIENTO-REGISTRO.
034600 500-ESCRIBE-ENCABEZADO-E. EXIT.
034700
034800******************************************************************
034900*     RECORRE CADA BARRA DE 15M, LA UNE A LA BARRA DE 1H MAS     *
035000*     RECIENTE Y EJECUTA LA OPERACION CUANDO LAS SENALES         *
035100*     COINCIDEN                                                  *
035200******************************************************************
035300 600-RECORRE-15M SECTION.
035400     PERFORM 610-UBICA-BARRA-1H
035500     IF HAY-BARRA-1H
035600        IF WKS-15-SENAL (WKS-I) = WKS-1H-SENAL (WKS-PUNTERO-1H)
035700           MOVE WKS-15-SENAL (WKS-I) TO WKS-COM-SENAL
035800           PERFORM 620-EJECUTA-OPERACION
035900        END-IF
036000     END-IF.
036100 600-RECORRE-15M-E. EXIT.
036200
036300 610-UBICA-BARRA-1H SECTION.
036400     MOVE 0 TO WKS-COM-HAY-1H
036500     PERFORM 611-AVANZA-PUNTERO-1H
036600             VARYING WKS-J FROM 1 BY 1
036700             UNTIL WKS-J > WKS-1H-TOTAL.
036800 610-UBICA-BARRA-1H-E. EXIT.
036900
037000 611-AVANZA-PUNTERO-1H SECTION.
037100     IF WKS-1H-FECHA-HORA (WKS-J) NOT > WKS-15-FECHA-HORA (WKS-I)
037200        MOVE WKS-J TO WKS-PUNTERO-1H
037300        SET HAY-BARRA-1H TO TRUE
037400     END-IF.
037500 611-AVANZA-PUNTERO-1H-E. EXIT.
037600
037700******************************************************************
037800*     OPERACION SIMULADA DE CANTIDAD FIJA 1 AL CIERRE DE LA      *
037900*     BARRA, ACTUALIZACION DE SALDO Y ESCRITURA DE BITACORA      *
038000******************************************************************
038100 620-EJECUTA-OPERACION SECTION.
038200     MOVE WKS-COM-SENAL         TO WKS-OP-LADO
038300     MOVE WKS-SIMBOLO           TO WKS-OP-SIMBOLO
038400     MOVE WKS-CANTIDAD-FIJA     TO WKS-OP-CANTIDAD
038500     MOVE WKS-15-CLOSE (WKS-I)  TO WKS-OP-PRECIO
038600     CALL 'NAEJ01' USING WKS-AREA-NAEJ01
038700     IF WKS-OP-LADO = 'BUY '
038800        COMPUTE WKS-SALDO-CASH =
038900                WKS-SALDO-CASH -
039000                (WKS-CANTIDAD-FIJA * WKS-OP-PRECIO)
039100     ELSE
039200        COMPUTE WKS-SALDO-CASH =
039300                WKS-SALDO-CASH +
039400                (WKS-CANTIDAD-FIJA * WKS-OP-PRECIO)
039500     END-IF
039600     PERFORM 630-ESCRIBE-MOVIMIENTO
039700     PERFORM 640-ACUMULA-ESTADISTICA.
039800 620-EJECUTA-OPERACION-E. EXIT.
039900
040000 630-ESCRIBE-MOVIMIENTO SECTION.
040100     MOVE SPACES               TO NATR-MOVIMIENTO-REGISTRO
040200     MOVE WKS-15-FECHA-HORA (WKS-I)   TO NATR-FECHA-HORA
040300     MOVE WKS-15-SENAL (WKS-I)        TO NATR-SENAL-15M
040400     MOVE WKS-1H-SENAL (WKS-PUNTERO-1H) TO NATR-SENAL-1H
040500     MOVE WKS-COM-SENAL                TO NATR-SENAL-COMBINADA
040600     MOVE WKS-SIMBOLO                  TO NATR-SIMBOLO
040700     MOVE WKS-CANTIDAD-FIJA            TO NATR-CANTIDAD
040800     MOVE WKS-OP-PRECIO                TO NATR-PRECIO
040900     MOVE 'LIMIT '                     TO NATR-TIPO-ORDEN
041000     MOVE WKS-SALDO-CASH               TO NATR-SALDO
041100     WRITE NATR-MOVIMIENTO-REGISTRO.
041200 630-ESCRIBE-MOVIMIENTO-E. EXIT.
041300
041400******************************************************************
041500*     GANADORA: VENTA CON SALDO POST-OPERACION MAYOR AL INICIAL  *
041600******************************************************************
041700 640-ACUMULA-ESTADISTICA SECTION.
041800     ADD 1 TO NASM-TOTAL-OPERACIONES
041900     IF WKS-COM-SENAL = 'SELL' AND
042000        WKS-SALDO-CASH > WKS-SALDO-INICIAL
042100        ADD 1 TO NASM-GANADORAS
042200     ELSE
042300        ADD 1 TO NASM-PERDEDORAS
042400     END-IF.
042500 640-ACUMULA-ESTADISTICA-E. EXIT.
042600
042700******************************************************************
042800*     REPORTE RESUMEN DE BACKTEST
042900******************************************************************
043000 900-IMPRIME-RESUMEN SECTION.
043100     MOVE WKS-SALDO-CASH TO NASM-SALDO-FINAL
043200     COMPUTE NASM-GANANCIA-NETA =
043300             NASM-SALDO-FINAL - WKS-SALDO-INICIAL
043400     MOVE SPACES TO LINEA-RESUMEN
043500     MOVE 'BACKTESTING SUMMARY REPORT' TO LINEA-RESUMEN
043600     WRITE LINEA-RESUMEN
043700     MOVE SPACES TO LINEA-RESUMEN
043800     MOVE '--------------------------' TO LINEA-RESUMEN
043900     WRITE LINEA-RESUMEN
044000     MOVE NASM-TOTAL-OPERACIONES TO WKS-MASK-ENTERO
044100     STRING 'TOTAL TRADES:    ' WKS-MASK-ENTERO
044200         DELIMITED BY SIZE INTO LINEA-RESUMEN
044300     WRITE LINEA-RESUMEN
044400     MOVE NASM-GANADORAS TO WKS-MASK-ENTERO
044500     STRING 'WINNING TRADES:  ' WKS-MASK-ENTERO
044600         DELIMITED BY SIZE INTO LINEA-RESUMEN
044700     WRITE LINEA-RESUMEN
044800     MOVE NASM-PERDEDORAS TO WKS-MASK-ENTERO
044900     STRING 'LOSING TRADES:   ' WKS-MASK-ENTERO
045000         DELIMITED BY SIZE INTO LINEA-RESUMEN
045100     WRITE LINEA-RESUMEN
045200     MOVE NASM-SALDO-FINAL TO WKS-MASK-SALDO
045300     STRING 'FINAL BALANCE:   ' WKS-MASK-SALDO
045400         DELIMITED BY SIZE INTO LINEA-RESUMEN
045500     WRITE LINEA-RESUMEN
045600     MOVE NASM-GANANCIA-NETA TO WKS-MASK-SALDO
045700     STRING 'NET PNL:         ' WKS-MASK-SALDO
045800         DELIMITED BY SIZE INTO LINEA-RESUMEN
045900     WRITE LINEA-RESUMEN.
046000 900-IMPRIME-RESUMEN-E. EXIT.
046100
046200 990-CERRAR-ARCHIVOS SECTION.
046300     CLOSE CANDELA15, CANDELA1H, BITACMOV, FTRESUM.
046400 990-CERRAR-ARCHIVOS-E. EXIT.
