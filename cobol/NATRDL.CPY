000100******************************************************************
000200* COPY MEMBRO   : NATRDL
000300* APLICACION    : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS        *
000400* DESCRIPCION   : LAYOUT DE LA BITACORA DE OPERACIONES (TRADE    *
000500*               : LOG), UN REGISTRO POR OPERACION EJECUTADA      *
000600*               : DENTRO DEL BACKTEST (NABT01)                   *
000700* LONGITUD      : 100 POSICIONES
000800******************************************************************
000900* FECHA       PROGRAMADOR            DESCRIPCION                *
001000* 08/02/2024  E. RAMIREZ (PEDR)      CREACION DEL LAYOUT         *
001100*                                    TICKET NASG-0002            *
001200******************************************************************
001300 01  NATR-MOVIMIENTO-REGISTRO.
001400     05  NATR-FECHA-HORA         PIC X(19).
001500     05  NATR-SENAL-15M          PIC X(04).
001600     05  NATR-SENAL-1H           PIC X(04).
001700     05  NATR-SENAL-COMBINADA    PIC X(04).
001800     05  NATR-SIMBOLO            PIC X(10).
001900     05  NATR-CANTIDAD           PIC S9(07)V9(03).
002000     05  NATR-PRECIO             PIC S9(07)V9(04).
002100     05  NATR-TIPO-ORDEN         PIC X(06).
002200     05  NATR-SALDO              PIC S9(09)V9(02).
002300     05  FILLER                  PIC X(21).
