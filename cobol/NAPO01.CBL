000100******************************************************************
000200* FECHA       : 15/02/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS          *
000500* PROGRAMA    : NAPO01                                           *
000600* TIPO        : BATCH (RUTINA, CALLED)                           *
000700* DESCRIPCION : ADMINISTRA UNA POSICION ABIERTA A TRAVES DE SU   *
000800*             : CICLO DE VIDA: ENTRADA, ACTUALIZACION DE ATR Y   *
000900*             : TRAILING STOP EN CADA TICK, MODO DE VIGILANCIA,  *
001000*             : SALIDA POR TRAILING STOP O VELA ROJA, CALCULO DE *
001100*             : COMISIONES Y GANANCIA/PERDIDA, BARRIDO DE        *
001200*             : GANANCIAS Y ESTADISTICAS DE POSICIONES CERRADAS. *
001300* ARCHIVOS    : NO APLICA, EL ESTADO LO CONSERVA EL INVOCADOR
001400* ACCION (ES) : E=ENTRAR  T=TICK  S=SALIR  R=RESUMEN             *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* LLAMADO POR : NARG01                                           *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 15/02/1987  E.RAMIREZ    (PEDR) VERSION INICIAL, RUTINA DE     *NAPO0001
002100*                                 SEGUIMIENTO DE SALDO DE CUENTA *
002200*                                 DE AHORRO A PLAZO FIJO         *
002300* 04/09/1990  E.RAMIREZ    (PEDR) SE AGREGA CALCULO DE INTERES   *NAPO0002
002400*                                 ACUMULADO AL CANCELAR          *
002500* 12/03/1993  M.SOLIS      (MASO) CORRIGE CALCULO DE INTERES     *NAPO0003
002600*                                 CUANDO EL PLAZO ES MENOR A 30  *
002700*                                 DIAS                           *
002800* 30/09/1998  J.MAZARIEGOS (JMMA) AMPLIACION DE FECHAS A 4       *NAPO0004
002900*                                 DIGITOS DE ANIO (PROYECTO Y2K) *
003000* 05/03/1999  J.MAZARIEGOS (JMMA) CIERRE DE PRUEBAS DE           *NAPO0005
003100*                                 CONTINGENCIA Y2K, SIN HALLAZGOS*
003200* 17/07/2003  R.DELEON     (RDCA) RECOMPILA BAJO ENTERPRISE      *NAPO0006
003300*                                 COBOL                         *
003400* 14/09/2023  E.D.RAMIREZ  (PEDR) SE REUTILIZA EL PROGRAMA PARA  *NAPO0007
003500*                                 LA PLATAFORMA DE NEGOCIACION   *
003600*                                 ALGORITMICA.  SE REESCRIBE POR *
003700*                                 COMPLETO LA LOGICA: CICLO DE   *
003800*                                 VIDA DE POSICION, ATR(14),     *
003900*                                 TRAILING STOP, MODO DE         *
004000*                                 VIGILANCIA Y BARRIDO DE        *
004100*                                 GANANCIAS.                     *
004200*                                 BPM/RATIONAL: 241194           *
004300* 27/10/2023  E.D.RAMIREZ  (PEDR) SE AGREGA SALIDA POR VELA ROJA *NAPO0008
004400*                                 EN MODO DE VIGILANCIA          *
004500* 09/12/2023  J.MAZARIEGOS (JMMA) SE AGREGA BARRIDO DE GANANCIAS *NAPO0009
004600*                                 AL 10% SOBRE EL SALDO INICIAL  *
004700* 22/05/2024  J.MAZARIEGOS (JMMA) SE AGREGA ACCION R=RESUMEN     *NAPO0010
004800*                                 PARA EL REPORTE DE POSICIONES  *
004900* 30/06/2024  E.D.RAMIREZ  (PEDR) REQ-2024-131: EL CONTADOR DE   *NAPO0011
005000*                                 BARRIDOS SE SUMABA EN CADA     *
005100*                                 CIERRE EN VEZ DE TOMAR EL      *
005200*                                 ACUMULADO VIGENTE; Y EL FONDO  *
005300*                                 DE GANANCIAS NUNCA SE COPIABA  *
005400*                                 AL AREA DE RESUMEN             *
005500* 02/08/2024  J.MAZARIEGOS (JMMA) REQ-2024-142: SE ELIMINAN LAS  *NAPO0012
005600*                                 REDEFINICIONES Y GRUPOS OCIOSOS*
005700*                                 DE TRES RESTAS PARCIALES DE TR,*
005800*                                 PARAMETROS DE ATR Y ACUMULADOR *
005900*                                 DE RESUMEN, NINGUNO CONSULTADO *
006000*                                 POR PARRAFO ALGUNO; Y SE AGREGA*
006100*                                 AVISO POR CONSOLA CUANDO SE    *
006200*                                 INTENTA SALIR SIN POSICION     *
006300*                                 ABIERTA (ANTES ERA UN NO-OP    *
006400*                                 SILENCIOSO)                    *
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID. NAPO01.
006800 AUTHOR. ERICK RAMIREZ.
006900 INSTALLATION. DEPARTAMENTO DE SISTEMAS - PLATAFORMA ALGO.
007000 DATE-WRITTEN. 15/02/1987.
007100 DATE-COMPILED.
007200 SECURITY. CONFIDENCIAL, USO INTERNO UNICAMENTE.
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 DATA DIVISION.
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*     VENTANA DE LAS ULTIMAS 15 MARCAS (PERIODO ATR + 1)         *
008100******************************************************************
008200 01  WKS-VENTANA-ATR.
008300     05  WKS-VENTANA-TOTAL       PIC 9(02)      COMP.
008400     05  WKS-VENTANA-MARCA OCCURS 15 TIMES
008500                           INDEXED BY WAX.
008600         10  WKS-V-ALTO          PIC S9(07)V9(04).
008700         10  WKS-V-BAJO          PIC S9(07)V9(04).
008800         10  WKS-V-CIERRE        PIC S9(07)V9(04).
008900 01  WKS-TR-TABLA OCCURS 15 TIMES PIC S9(07)V9(04) COMP.
009000 01  WKS-ATR-TRABAJO.
009100     05  WKS-SUMA-TR             PIC S9(09)V9(04) COMP.
009200     05  WKS-ATR                 PIC S9(07)V9(04) COMP.
009300     05  WKS-HAY-ATR             PIC 9(01) VALUE ZERO.
009400         88  HAY-ATR                      VALUE 1.
009500 01  WKS-TR-PARCIALES.
009600     05  WKS-TR-A                PIC S9(07)V9(04) COMP.
009700     05  WKS-TR-B                PIC S9(07)V9(04) COMP.
009800     05  WKS-TR-C                PIC S9(07)V9(04) COMP.
009900 01  WKS-COMISIONES.
010000     05  WKS-COMISION-ENTRADA    PIC S9(07)V9(04).
010100     05  WKS-COMISION-SALIDA     PIC S9(07)V9(04).
010200     05  WKS-COMISION-TOTAL      PIC S9(07)V9(04).
010300 01  WKS-META-BARRIDO            PIC S9(09)V9(02) COMP.
010400 01  WKS-EXCEDENTE                PIC S9(09)V9(02) COMP.
010500 01  WKS-INDICES.
010600     05  WKS-K                   PIC 9(02)      COMP.
010700******************************************************************
010800*          ESTADO ACUMULADO DE POSICIONES CERRADAS (RESUMEN)     *
010900******************************************************************
011000 LINKAGE SECTION.
011100 01  LK-NAPO01-AREA.
011200     05  LK-NAPO-FUNCION         PIC X(01).
011300         88  LK-NAPO-ENTRAR            VALUE 'E'.
011400         88  LK-NAPO-TICK              VALUE 'T'.
011500         88  LK-NAPO-SALIR             VALUE 'S'.
011600         88  LK-NAPO-RESUMEN           VALUE 'R'.
011700     05  LK-NAPO-PARAMETROS.
011800         10  LK-NAPO-PORCENTAJE-STOP PIC S9(01)V9(04)
011900                                     VALUE 0.02.
012000         10  LK-NAPO-MULTIPLICADOR  PIC S9(01)V9(02)
012100                                     VALUE 1.5.
012200         10  LK-NAPO-UMBRAL-VIGILA  PIC S9(01)V9(04)
012300                                     VALUE 1.05.
012400         10  LK-NAPO-META-PORCENTAJE PIC S9(01)V9(02)
012500                                     VALUE 1.10.
012600     05  LK-NAPO-POSICION.
012700         10  LK-NAPO-HAY-POSICION    PIC X(01).
012800             88  LK-NAPO-POSICION-ABIERTA  VALUE 'S'.
012900         10  LK-NAPO-SIMBOLO         PIC X(10).
013000         10  LK-NAPO-CANTIDAD        PIC S9(07)V9(03).
013100         10  LK-NAPO-PRECIO-ENTRADA  PIC S9(07)V9(04).
013200         10  LK-NAPO-PRECIO-MAXIMO   PIC S9(07)V9(04).
013300         10  LK-NAPO-TRAILING-STOP   PIC S9(07)V9(04).
013400         10  LK-NAPO-HAY-STOP        PIC X(01).
013500             88  LK-NAPO-STOP-DEFINIDO     VALUE 'S'.
013600         10  LK-NAPO-MODO-VIGILANCIA PIC X(01).
013700             88  LK-NAPO-EN-VIGILANCIA     VALUE 'S'.
013800     05  LK-NAPO-TICK-DATOS.
013900         10  LK-NAPO-TICK-ALTO       PIC S9(07)V9(04).
014000         10  LK-NAPO-TICK-BAJO       PIC S9(07)V9(04).
014100         10  LK-NAPO-TICK-CIERRE     PIC S9(07)V9(04).
014200         10  LK-NAPO-TICK-APERTURA   PIC S9(07)V9(04).
014300         10  LK-NAPO-TICK-HAY-APERTURA PIC X(01).
014400             88  LK-NAPO-HAY-APERTURA      VALUE 'S'.
014500         10  LK-NAPO-TICK-FECHA-HORA PIC X(19).
014600     05  LK-NAPO-CUENTA.
014700         10  LK-NAPO-SALDO-CASH      PIC S9(09)V9(02).
014800         10  LK-NAPO-SALDO-INICIAL   PIC S9(09)V9(02).
014900         10  LK-NAPO-FONDO-GANANCIAS PIC S9(09)V9(02).
015000         10  LK-NAPO-CUENTA-BARRIDOS PIC 9(04).
015100     05  LK-NAPO-SALIDA.
015200         10  LK-NAPO-HUBO-SALIDA     PIC X(01).
015300             88  LK-NAPO-SI-HUBO-SALIDA    VALUE 'S'.
015400         10  LK-NAPO-RAZON-SALIDA    PIC X(22).
015500         10  LK-NAPO-REGISTRO-CERRADO.
015600             15  LK-NAPO-RC-SIMBOLO       PIC X(10).
015700             15  LK-NAPO-RC-CANTIDAD      PIC S9(07)V9(03).
015800             15  LK-NAPO-RC-PRECIO-ENTRA  PIC S9(07)V9(04).
015900             15  LK-NAPO-RC-PRECIO-SALE   PIC S9(07)V9(04).
016000             15  LK-NAPO-RC-PNL           PIC S9(09)V9(02).
016100             15  LK-NAPO-RC-RAZON         PIC X(22).
016200             15  LK-NAPO-RC-FECHA-HORA    PIC X(19).
016300             15  LK-NAPO-RC-BARRIDO       PIC S9(09)V9(02).
016400             15  LK-NAPO-RC-CUENTA-BARR   PIC 9(04).
016500     05  LK-NAPO-RESUMEN-AREA.
016600         10  LK-NAPO-RS-TOTAL-PNL     PIC S9(11)V9(02).
016700         10  LK-NAPO-RS-PNL-PROMEDIO  PIC S9(09)V9(02).
016800         10  LK-NAPO-RS-GANADORAS     PIC 9(06).
016900         10  LK-NAPO-RS-PERDEDORAS    PIC 9(06).
017000         10  LK-NAPO-RS-BARRIDOS      PIC 9(06).
017100         10  LK-NAPO-RS-FONDO         PIC S9(09)V9(02).
017200     05  LK-NAPO-COD-RETORNO     PIC 9(02).
017300         88  LK-NAPO-OK                VALUE 0.
017400         88  LK-NAPO-ERROR-POSICION    VALUE 8.
017500******************************************************************
017600 PROCEDURE DIVISION USING LK-NAPO01-AREA.
017700******************************************************************
017800 000-MAIN SECTION.
017900     MOVE 0 TO LK-NAPO-COD-RETORNO
018000     MOVE 'N' TO LK-NAPO-HUBO-SALIDA
018100     IF LK-NAPO-ENTRAR
018200        PERFORM 100-ENTRA-POSICION
018300     ELSE
018400        IF LK-NAPO-TICK
018500           PERFORM 200-PROCESA-TICK
018600        ELSE
018700           IF LK-NAPO-SALIR
018800              PERFORM 300-SALE-POSICION
018900           ELSE
019000              IF LK-NAPO-RESUMEN
019100                 PERFORM 900-ACUMULA-RESUMEN
019200              END-IF
019300           END-IF
019400        END-IF
019500     END-IF
019600     GOBACK.
019700 000-MAIN-E. EXIT.
019800
019900******************************************************************
020000*     ENTRADA: RECHAZA SI YA HAY POSICION ABIERTA                *
020100******************************************************************
020200 100-ENTRA-POSICION SECTION.
020300     IF LK-NAPO-POSICION-ABIERTA
020400        SET LK-NAPO-ERROR-POSICION TO TRUE
020500     ELSE
020600        MOVE 'S' TO LK-NAPO-HAY-POSICION
020700        COMPUTE LK-NAPO-SALDO-CASH =
020800                LK-NAPO-SALDO-CASH -
020900                (LK-NAPO-CANTIDAD * LK-NAPO-PRECIO-ENTRADA)
021000        MOVE LK-NAPO-PRECIO-ENTRADA TO LK-NAPO-PRECIO-MAXIMO
021100        COMPUTE LK-NAPO-TRAILING-STOP =
021200                LK-NAPO-PRECIO-ENTRADA *
021300                (1 - LK-NAPO-PORCENTAJE-STOP)
021400        MOVE 'S'  TO LK-NAPO-HAY-STOP
021500        MOVE 'N'  TO LK-NAPO-MODO-VIGILANCIA
021600        MOVE 0    TO WKS-VENTANA-TOTAL
021700     END-IF.
021800 100-ENTRA-POSICION-E. EXIT.
021900
022000******************************************************************
022100*          PROCESA UNA MARCA (TICK) DE MONITOREO                 *
022200******************************************************************
022300 200-PROCESA-TICK SECTION.
022400     PERFORM 210-REGISTRA-MARCA
022500     PERFORM 220-CALCULA-ATR
022600     PERFORM 230-ACTUALIZA-MAXIMO-Y-STOP
022700     PERFORM 240-ACTIVA-VIGILANCIA
022800     IF LK-NAPO-EN-VIGILANCIA
022900        PERFORM 250-EVALUA-TRAILING-STOP
023000        IF NOT LK-NAPO-SI-HUBO-SALIDA
023100           PERFORM 260-EVALUA-VELA-ROJA
023200        END-IF
023300     END-IF.
023400 200-PROCESA-TICK-E. EXIT.
023500
023600******************************************************************
023700*     DESPLAZA LA VENTANA DE ATR Y AGREGA LA MARCA ACTUAL        *
023800******************************************************************
023900 210-REGISTRA-MARCA SECTION.
024000     IF WKS-VENTANA-TOTAL = 15
024100        PERFORM 211-DESLIZA-UNA-MARCA
024200                VARYING WKS-K FROM 1 BY 1
024300                UNTIL WKS-K > 14
024400     ELSE
024500        ADD 1 TO WKS-VENTANA-TOTAL
024600     END-IF
024700     MOVE LK-NAPO-TICK-ALTO   TO WKS-V-ALTO   (WKS-VENTANA-TOTAL)
024800     MOVE LK-NAPO-TICK-BAJO   TO WKS-V-BAJO   (WKS-VENTANA-TOTAL)
024900     MOVE LK-NAPO-TICK-CIERRE TO WKS-V-CIERRE (WKS-VENTANA-TOTAL).
025000 210-REGISTRA-MARCA-E. EXIT.
025100
025200 211-DESLIZA-UNA-MARCA SECTION.
025300     MOVE WKS-VENTANA-MARCA (WKS-K + 1)
025400       TO WKS-VENTANA-MARCA (WKS-K).
025500 211-DESLIZA-UNA-MARCA-E. EXIT.
025600
025700******************************************************************
025800*     ATR(14): REQUIERE 15 MARCAS EN LA VENTANA                  *
025900******************************************************************
026000 220-CALCULA-ATR SECTION.
026100     IF WKS-VENTANA-TOTAL < 15
026200        MOVE 0 TO WKS-HAY-ATR
026300     ELSE
026400        MOVE 0 TO WKS-SUMA-TR
026500        PERFORM 221-ACUMULA-UN-TR
026600                VARYING WKS-K FROM 2 BY 1
026700                UNTIL WKS-K > 15
026800        COMPUTE WKS-ATR = WKS-SUMA-TR / 14
026900        SET HAY-ATR TO TRUE
027000     END-IF.
027100 220-CALCULA-ATR-E. EXIT.
027200
027300 221-ACUMULA-UN-TR SECTION.
027400     COMPUTE WKS-TR-A =
027500             WKS-V-ALTO (WKS-K) - WKS-V-BAJO (WKS-K)
027600     COMPUTE WKS-TR-B =
027700             WKS-V-ALTO (WKS-K) - WKS-V-CIERRE (WKS-K - 1)
027800     IF WKS-TR-B < 0
027900        MULTIPLY WKS-TR-B BY -1 GIVING WKS-TR-B
028000     END-IF
028100     COMPUTE WKS-TR-C =
028200             WKS-V-BAJO (WKS-K) - WKS-V-CIERRE (WKS-K - 1)
028300     IF WKS-TR-C < 0
028400        MULTIPLY WKS-TR-C BY -1 GIVING WKS-TR-C
028500     END-IF
028600     MOVE WKS-TR-A TO WKS-TR-TABLA (WKS-K)
028700     IF WKS-TR-B > WKS-TR-TABLA (WKS-K)
028800        MOVE WKS-TR-B TO WKS-TR-TABLA (WKS-K)
028900     END-IF
029000     IF WKS-TR-C > WKS-TR-TABLA (WKS-K)
029100        MOVE WKS-TR-C TO WKS-TR-TABLA (WKS-K)
029200     END-IF
029300     ADD WKS-TR-TABLA (WKS-K) TO WKS-SUMA-TR.
029400 221-ACUMULA-UN-TR-E. EXIT.
029500
029600******************************************************************
029700*     ACTUALIZA PRECIO MAXIMO VISTO Y EL TRAILING STOP           *
029800******************************************************************
029900 230-ACTUALIZA-MAXIMO-Y-STOP SECTION.
030000     IF LK-NAPO-TICK-CIERRE > LK-NAPO-PRECIO-MAXIMO
030100        MOVE LK-NAPO-TICK-CIERRE TO LK-NAPO-PRECIO-MAXIMO
030200        IF HAY-ATR
030300           COMPUTE LK-NAPO-TRAILING-STOP =
030400                   LK-NAPO-PRECIO-MAXIMO -
030500                   (LK-NAPO-MULTIPLICADOR * WKS-ATR)
030600        ELSE
030700           COMPUTE LK-NAPO-TRAILING-STOP =
030800                   LK-NAPO-PRECIO-MAXIMO *
030900                   (1 - LK-NAPO-PORCENTAJE-STOP)
031000        END-IF
031100        MOVE 'S' TO LK-NAPO-HAY-STOP
031200     END-IF.
031300 230-ACTUALIZA-MAXIMO-Y-STOP-E. EXIT.
031400
031500******************************************************************
031600*     ACTIVA EL MODO DE VIGILANCIA CON UNA GANANCIA DEL 5%       *
031700******************************************************************
031800 240-ACTIVA-VIGILANCIA SECTION.
031900     IF NOT LK-NAPO-EN-VIGILANCIA
032000        IF LK-NAPO-TICK-CIERRE >=
032100           (LK-NAPO-PRECIO-ENTRADA * LK-NAPO-UMBRAL-VIGILA)
032200           MOVE 'S' TO LK-NAPO-MODO-VIGILANCIA
032300        END-IF
032400     END-IF.
032500 240-ACTIVA-VIGILANCIA-E. EXIT.
032600
032700******************************************************************
032800*     SALIDA POR TRAILING STOP                                   *
032900******************************************************************
033000 250-EVALUA-TRAILING-STOP SECTION.
033100     IF LK-NAPO-STOP-DEFINIDO AND
033200        LK-NAPO-TICK-CIERRE NOT > LK-NAPO-TRAILING-STOP
033300        MOVE 'TRAILING STOP        ' TO LK-NAPO-RAZON-SALIDA
033400        PERFORM 300-SALE-POSICION
033500     END-IF.
033600 250-EVALUA-TRAILING-STOP-E. EXIT.
033700
033800******************************************************************
033900*     SALIDA POR VELA ROJA EN MODO DE VIGILANCIA                 *
034000******************************************************************
034100 260-EVALUA-VELA-ROJA SECTION.
034200     IF LK-NAPO-HAY-APERTURA AND
034300        LK-NAPO-TICK-CIERRE < LK-NAPO-TICK-APERTURA
034400        MOVE 'WATCH MODE RED CANDLE' TO LK-NAPO-RAZON-SALIDA
034500        PERFORM 300-SALE-POSICION
034600     END-IF.
034700 260-EVALUA-VELA-ROJA-E. EXIT.
034800
034900******************************************************************
035000*     SALIDA DE LA POSICION: COMISIONES, P&L Y BARRIDO           *
035100******************************************************************
035200 300-SALE-POSICION SECTION.
035300     IF NOT LK-NAPO-POSICION-ABIERTA
035400        DISPLAY '***********************************************'
035500        DISPLAY '*   AVISO NAPO01: SALIDA SIN POSICION ABIERTA  *'
035600        DISPLAY '***********************************************'
035700        CONTINUE
035800     ELSE
035900        PERFORM 310-CALCULA-COMISIONES
036000        PERFORM 320-CALCULA-PNL
036100        PERFORM 330-APLICA-BARRIDO
036200        PERFORM 340-LLENA-REGISTRO-CERRADO
036300        PERFORM 350-REINICIA-POSICION
036400        MOVE 'S' TO LK-NAPO-HUBO-SALIDA
036500     END-IF.
036600 300-SALE-POSICION-E. EXIT.
036700
036800 310-CALCULA-COMISIONES SECTION.
036900     COMPUTE WKS-COMISION-ENTRADA =
037000             LK-NAPO-PRECIO-ENTRADA * LK-NAPO-CANTIDAD * 0.001
037100     COMPUTE WKS-COMISION-SALIDA =
037200             LK-NAPO-TICK-CIERRE * LK-NAPO-CANTIDAD * 0.001
037300     ADD WKS-COMISION-ENTRADA WKS-COMISION-SALIDA
037400         GIVING WKS-COMISION-TOTAL.
037500 310-CALCULA-COMISIONES-E. EXIT.
037600
037700 320-CALCULA-PNL SECTION.
037800     COMPUTE LK-NAPO-RC-PNL ROUNDED =
037900             ((LK-NAPO-TICK-CIERRE - LK-NAPO-PRECIO-ENTRADA) *
038000              LK-NAPO-CANTIDAD) - WKS-COMISION-TOTAL
038100     ADD LK-NAPO-RC-PNL TO LK-NAPO-SALDO-CASH.
038200 320-CALCULA-PNL-E. EXIT.
038300
038400******************************************************************
038500*     SI EL SALDO SUPERA EL 110% DEL SALDO INICIAL, BARRE EL     *
038600*     EXCEDENTE AL FONDO DE GANANCIAS                            *
038700******************************************************************
038800 330-APLICA-BARRIDO SECTION.
038900     MOVE 0 TO LK-NAPO-RC-BARRIDO
039000     COMPUTE WKS-META-BARRIDO =
039100             LK-NAPO-SALDO-INICIAL * LK-NAPO-META-PORCENTAJE
039200     IF LK-NAPO-SALDO-CASH > WKS-META-BARRIDO
039300        COMPUTE WKS-EXCEDENTE =
039400                LK-NAPO-SALDO-CASH - WKS-META-BARRIDO
039500        MOVE WKS-META-BARRIDO TO LK-NAPO-SALDO-CASH
039600        ADD WKS-EXCEDENTE TO LK-NAPO-FONDO-GANANCIAS
039700        ADD 1 TO LK-NAPO-CUENTA-BARRIDOS
039800        MOVE WKS-EXCEDENTE TO LK-NAPO-RC-BARRIDO
039900     END-IF.
040000 330-APLICA-BARRIDO-E. EXIT.
040100
040200 340-LLENA-REGISTRO-CERRADO SECTION.
040300     MOVE LK-NAPO-SIMBOLO        TO LK-NAPO-RC-SIMBOLO
040400     MOVE LK-NAPO-CANTIDAD       TO LK-NAPO-RC-CANTIDAD
040500     MOVE LK-NAPO-PRECIO-ENTRADA TO LK-NAPO-RC-PRECIO-ENTRA
040600     MOVE LK-NAPO-TICK-CIERRE    TO LK-NAPO-RC-PRECIO-SALE
040700     MOVE LK-NAPO-RAZON-SALIDA   TO LK-NAPO-RC-RAZON
040800     MOVE LK-NAPO-TICK-FECHA-HORA TO LK-NAPO-RC-FECHA-HORA
040900     MOVE LK-NAPO-CUENTA-BARRIDOS TO LK-NAPO-RC-CUENTA-BARR.
041000 340-LLENA-REGISTRO-CERRADO-E. EXIT.
041100
041200 350-REINICIA-POSICION SECTION.
041300     MOVE 'N' TO LK-NAPO-HAY-POSICION
041400     MOVE 'N' TO LK-NAPO-HAY-STOP
041500     MOVE 'N' TO LK-NAPO-MODO-VIGILANCIA
041600     MOVE 0   TO LK-NAPO-PRECIO-MAXIMO
041700     MOVE 0   TO LK-NAPO-TRAILING-STOP
041800     MOVE 0   TO WKS-VENTANA-TOTAL.
041900 350-REINICIA-POSICION-E. EXIT.
042000
042100******************************************************************
042200*     ACUMULA UN REGISTRO CERRADO EN LAS ESTADISTICAS DE RESUMEN *
042300*     REQ-2024-131: CONTADOR Y FONDO SON ACUMULADOS VIGENTES,    *
042400*     NO SE SUMAN, SE TOMA EL VALOR TAL CUAL VIENE EN EL TICK    *
042500******************************************************************
042600 900-ACUMULA-RESUMEN SECTION.
042700     ADD LK-NAPO-RC-PNL TO LK-NAPO-RS-TOTAL-PNL
042800     IF LK-NAPO-RC-PNL > 0
042900        ADD 1 TO LK-NAPO-RS-GANADORAS
043000     ELSE
043100        ADD 1 TO LK-NAPO-RS-PERDEDORAS
043200     END-IF
043300     MOVE LK-NAPO-RC-CUENTA-BARR   TO LK-NAPO-RS-BARRIDOS
043400     MOVE LK-NAPO-FONDO-GANANCIAS  TO LK-NAPO-RS-FONDO
043500     IF LK-NAPO-RS-GANADORAS + LK-NAPO-RS-PERDEDORAS > 0
043600        COMPUTE LK-NAPO-RS-PNL-PROMEDIO ROUNDED =
043700                LK-NAPO-RS-TOTAL-PNL /
043800                (LK-NAPO-RS-GANADORAS + LK-NAPO-RS-PERDEDORAS)
043900     END-IF.
044000 900-ACUMULA-RESUMEN-E. EXIT.
