000100******************************************************************
000200* COPY MEMBRO   : NASUMR
000300* APLICACION    : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS        *
000400* DESCRIPCION   : ACUMULADORES DE LOS REPORTES RESUMEN, COMUN A  *
000500*               : NABT01 (RESUMEN DE BACKTEST) Y NARG01 (RESUMEN *
000600*               : DE POSICIONES)                                 *
000700******************************************************************
000800* FECHA       PROGRAMADOR            DESCRIPCION                *
000900* 14/02/2024  E. RAMIREZ (PEDR)      CREACION                    *
001000*                                    TICKET NASG-0004            *
001100******************************************************************
001200 01  NASM-ACUMULADORES.
001300     05  NASM-TOTAL-OPERACIONES  PIC 9(06)     COMP.
001400     05  NASM-GANADORAS          PIC 9(06)     COMP.
001500     05  NASM-PERDEDORAS         PIC 9(06)     COMP.
001600     05  NASM-SALDO-FINAL        PIC S9(09)V9(02).
001700     05  NASM-GANANCIA-NETA      PIC S9(09)V9(02).
001800     05  NASM-GANANCIA-PROMEDIO  PIC S9(09)V9(02).
001900     05  NASM-CUENTA-BARRIDOS    PIC 9(06)     COMP.
002000     05  NASM-FONDO-GANANCIAS    PIC S9(09)V9(02).
