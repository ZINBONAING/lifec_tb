000100******************************************************************
000200* FECHA       : 03/02/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS          *
000500* PROGRAMA    : NASG01                                           *
000600* TIPO        : BATCH (RUTINA, CALLED)                           *
000700* DESCRIPCION : RECIBE UNA SERIE DE BARRAS (CANDLES) DE UN SOLO  *
000800*             : TIMEFRAME Y CLASIFICA LA ULTIMA BARRA EN MACD    *
000900*             : (BUY/SELL), RSI (OVERSOLD/OVERBOUGHT/NEUTRAL) Y  *
001000*             : ESTADO DE VOLUMEN (HIGH/LOW/NEUTRAL).            *
001100* ARCHIVOS    : NO APLICA, RECIBE LA SERIE POR LINKAGE           *
001200* ACCION (ES) : C=CLASIFICAR                                    *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* LLAMADO POR : NARG01                                           *
001500******************************************************************
001600*               B I T A C O R A   D E   C A M B I O S            *
001700******************************************************************
001800* 03/02/1987  E.RAMIREZ    (PEDR) VERSION INICIAL, RUTINA DE     *
001900*                                 PROMEDIOS MOVILES PARA CIERRES *NASG0001
002000*                                 DE CUENTA DE AHORRO            *
002100* 19/11/1989  E.RAMIREZ    (PEDR) AJUSTE DE COPY POR CAMBIO DE   *NASG0002
002200*                                 LLAVE EN MAESTRO               *
002300* 22/07/1992  M.SOLIS      (MASO) CORRIGE TRUNCAMIENTO EN CAMPO  *NASG0003
002400*                                 DE PROMEDIO AL RECOMPILAR      *
002500* 14/01/1995  M.SOLIS      (MASO) RECOMPILA PARA COBOL/370       *NASG0004
002600* 30/09/1998  J.MAZARIEGOS (JMMA) AMPLIACION DE FECHAS A 4       *NASG0005
002700*                                 DIGITOS DE ANIO (PROYECTO Y2K) *
002800* 05/03/1999  J.MAZARIEGOS (JMMA) CIERRE DE PRUEBAS DE           *NASG0006
002900*                                 CONTINGENCIA Y2K, SIN HALLAZGOS*
003000* 11/06/2005  R.DELEON     (RDCA) RECOMPILA BAJO ENTERPRISE      *NASG0007
003100*                                 COBOL, SIN CAMBIO DE LOGICA    *
003200* 23/02/2012  R.DELEON     (RDCA) SE AGREGA VALIDACION DE        *NASG0008
003300*                                 CAMPOS NO NUMERICOS EN ENTRADA *
003400* 14/09/2023  E.D.RAMIREZ  (PEDR) SE REUTILIZA EL PROGRAMA PARA  *NASG0009
003500*                                 LA NUEVA PLATAFORMA DE         *
003600*                                 NEGOCIACION ALGORITMICA. SE    *
003700*                                 REESCRIBE POR COMPLETO LA      *
003800*                                 LOGICA DE CALCULO: MACD(12,26, *
003900*                                 9), RSI(14) Y SEÑAL DE VOLUMEN *
004000*                                 SOBRE BARRAS DE CRIPTOACTIVOS. *
004100*                                 BPM/RATIONAL: 241190           *
004200* 02/11/2023  E.D.RAMIREZ  (PEDR) CORRIGE CLASIFICACION DE RSI   *NASG0010
004300*                                 CUANDO EL PROMEDIO DE PERDIDA  *
004400*                                 ES CERO (RSI FORZADO A 100)   *
004500* 18/01/2024  J.MAZARIEGOS (JMMA) SE AMPLIA TABLA DE BARRAS DE   *NASG0011
004600*                                 2000 A 5000 POSICIONES PARA    *
004700*                                 SOPORTAR HISTORICO DE 1H       *
004800* 14/07/2024  E.D.RAMIREZ  (PEDR) REQ-2024-140: LA SENAL DE      *NASG0012
004900*                                 SALIDA PASA A SER EL AREA DEL  *
005000*                                 COPY NASGNL, COMPARTIDA CON LA *
005100*                                 MATRIZ DE NAES01, EN VEZ DE UN *
005200*                                 GRUPO SUELTO SIN COPY          *
005300* 02/08/2024  J.MAZARIEGOS (JMMA) REQ-2024-142: LOS INDICADORES  *NASG0013
005400*                                 HAY-MACD/HAY-RSI/HAY-VOLUMEN   *
005500*                                 SE REINICIAN AL INICIO DE CADA *
005600*                                 CORRIDA; SE ELIMINA LA TABLA   *
005700*                                 ALFA OCIOSA; SE AGREGA AVISO   *
005800*                                 POR CONSOLA SI LA SENAL QUEDA  *
005900*                                 EN BLANCO AL TERMINAR          *
006000******************************************************************
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID. NASG01.
006300 AUTHOR. ERICK RAMIREZ.
006400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - PLATAFORMA ALGO.
006500 DATE-WRITTEN. 03/02/1987.
006600 DATE-COMPILED.
006700 SECURITY. CONFIDENCIAL, USO INTERNO UNICAMENTE.
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*          SERIE DEPURADA (SOLO BARRAS CON DATOS NUMERICOS)      *
007600******************************************************************
007700 01  WKS-SERIE-VALIDA.
007800     05  WKS-TOTAL-VALIDAS       PIC 9(05)      COMP.
007900     05  WKS-BARRA OCCURS 5000 TIMES
008000                   INDEXED BY WVX.
008100         10  WKS-V-CLOSE         PIC S9(07)V9(04).
008200         10  WKS-V-VOLUMEN       PIC S9(09)V9(04).
008300******************************************************************
008400*          ACUMULADORES DE INDICADORES (6 DECIMALES)             *
008500******************************************************************
008600 01  WKS-INDICADORES.
008700     05  WKS-EMA-12    OCCURS 5000 TIMES PIC S9(07)V9(06) COMP.
008800     05  WKS-EMA-26    OCCURS 5000 TIMES PIC S9(07)V9(06) COMP.
008900     05  WKS-MACD-LIN  OCCURS 5000 TIMES PIC S9(07)V9(06) COMP.
009000     05  WKS-SEN-LIN   OCCURS 5000 TIMES PIC S9(07)V9(06) COMP.
009100     05  WKS-GANANCIA  OCCURS 5000 TIMES PIC S9(07)V9(06) COMP.
009200     05  WKS-PERDIDA   OCCURS 5000 TIMES PIC S9(07)V9(06) COMP.
009300 01  WKS-ALFA-VALORES.
009400     05  WKS-ALFA-12             PIC S9(01)V9(06) COMP
009500                                  VALUE 0.153846.
009600     05  WKS-ALFA-26             PIC S9(01)V9(06) COMP
009700                                  VALUE 0.074074.
009800     05  WKS-ALFA-09             PIC S9(01)V9(06) COMP
009900                                  VALUE 0.200000.
010000 01  WKS-RSI-TRABAJO.
010100     05  WKS-SUMA-GANANCIA       PIC S9(09)V9(06) COMP.
010200     05  WKS-SUMA-PERDIDA        PIC S9(09)V9(06) COMP.
010300     05  WKS-PROM-GANANCIA       PIC S9(07)V9(06) COMP.
010400     05  WKS-PROM-PERDIDA        PIC S9(07)V9(06) COMP.
010500     05  WKS-RS                  PIC S9(07)V9(06) COMP.
010600     05  WKS-RSI-VALOR           PIC S9(05)V9(02) COMP.
010700 01  WKS-VOLUMEN-TRABAJO.
010800     05  WKS-SUMA-VOLUMEN        PIC S9(11)V9(04) COMP.
010900     05  WKS-PROM-VOLUMEN        PIC S9(09)V9(04) COMP.
011000 01  WKS-INDICES.
011100     05  WKS-I                   PIC 9(05)      COMP.
011200     05  WKS-J                   PIC 9(05)      COMP.
011300     05  WKS-ULTIMA              PIC 9(05)      COMP.
011400 01  WKS-FLAGS.
011500     05  WKS-HAY-MACD            PIC 9(01) VALUE ZERO.
011600         88  HAY-MACD                     VALUE 1.
011700     05  WKS-HAY-RSI             PIC 9(01) VALUE ZERO.
011800         88  HAY-RSI                      VALUE 1.
011900     05  WKS-HAY-VOLUMEN         PIC 9(01) VALUE ZERO.
012000         88  HAY-VOLUMEN                  VALUE 1.
012100 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
012200     05  WKS-FLAGS-BYTE          PIC X(03).
012300 LINKAGE SECTION.
012400 01  LK-NASG01-AREA.
012500     05  LK-NASG-FUNCION         PIC X(01).
012600         88  LK-NASG-CLASIFICAR        VALUE 'C'.
012700     05  LK-NASG-INTERVALO       PIC X(04).
012800     05  LK-NASG-TOTAL-BARRAS    PIC 9(05)      COMP.
012900     05  LK-NASG-SERIE.
013000         10  LK-NASG-BARRA OCCURS 5000 TIMES
013100                           INDEXED BY NSX.
013200             15  LK-NASG-CLOSE     PIC S9(07)V9(04).
013300             15  LK-NASG-VOLUMEN   PIC S9(09)V9(04).
013400     05  LK-NASG-COD-RETORNO     PIC 9(02).
013500         88  LK-NASG-OK                VALUE 0.
013600         88  LK-NASG-SIN-DATOS         VALUE 4.
013700******************************************************************
013800*     SENAL DE SALIDA: AREA COMPARTIDA DEL COPY MEMBRO NASGNL,   *
013900*     EL MISMO LAYOUT QUE RECIBE NAES01 EN SU MATRIZ DE CELDAS  *
014000******************************************************************
014100 01  LK-NASG-SENAL-SALIDA.
014200     COPY NASGNL REPLACING ==NASG-SENAL-REGISTRO== BY
014300                           ==LK-NASG-SENAL-SALIDA-REG==
014400                           ==NASG-INTERVALO== BY
014500                           ==LK-NASG-RESULTADO-INTVL==
014600                           ==NASG-MACD==      BY ==LK-NASG-MACD==
014700                           ==NASG-RSI==       BY ==LK-NASG-RSI==
014800                           ==NASG-VOLUMEN==   BY
014900                           ==LK-NASG-VOL-ESTADO==.
015000 01  LK-NASG-SENAL-SALIDA-R REDEFINES LK-NASG-SENAL-SALIDA.
015100     05  LK-NASG-RESULTADO-TEXTO PIC X(40).
015200******************************************************************
015300 PROCEDURE DIVISION USING LK-NASG01-AREA LK-NASG-SENAL-SALIDA.
015400******************************************************************
015500*               S E C C I O N    P R I N C I P A L               *
015600******************************************************************
015700 000-MAIN SECTION.
015800     MOVE LOW-VALUES TO WKS-FLAGS-BYTE
015900     MOVE SPACES TO LK-NASG-SENAL-SALIDA
016000     MOVE 0      TO LK-NASG-COD-RETORNO
016100     PERFORM 100-DEPURA-SERIE
016200     IF WKS-TOTAL-VALIDAS = 0
016300        SET LK-NASG-SIN-DATOS TO TRUE
016400     ELSE
016500        MOVE WKS-TOTAL-VALIDAS TO WKS-ULTIMA
016600        PERFORM 200-CALCULA-MACD
016700        PERFORM 300-CALCULA-RSI
016800        PERFORM 400-CALCULA-VOLUMEN
016900        PERFORM 500-CLASIFICA-ULTIMA-BARRA
017000        PERFORM 510-VERIFICA-SENAL-ARMADA
017100     END-IF
017200     GOBACK.
017300 000-MAIN-E. EXIT.
017400
017500******************************************************************
017600*     SE DESCARTAN BARRAS CUYO CIERRE O VOLUMEN NO SON NUMERICOS *
017700******************************************************************
017800 100-DEPURA-SERIE SECTION.
017900     MOVE 0 TO WKS-TOTAL-VALIDAS
018000     PERFORM 110-DEPURA-UNA-BARRA
018100             VARYING WKS-I FROM 1 BY 1
018200             UNTIL WKS-I > LK-NASG-TOTAL-BARRAS.
018300 100-DEPURA-SERIE-E. EXIT.
018400
018500 110-DEPURA-UNA-BARRA SECTION.
018600     IF LK-NASG-CLOSE (WKS-I)   IS NUMERIC AND
018700        LK-NASG-VOLUMEN (WKS-I) IS NUMERIC
018800        ADD 1 TO WKS-TOTAL-VALIDAS
018900        MOVE LK-NASG-CLOSE   (WKS-I)
019000          TO WKS-V-CLOSE     (WKS-TOTAL-VALIDAS)
019100        MOVE LK-NASG-VOLUMEN (WKS-I)
019200          TO WKS-V-VOLUMEN   (WKS-TOTAL-VALIDAS)
019300     END-IF.
019400 110-DEPURA-UNA-BARRA-E. EXIT.
019500
019600******************************************************************
019700*          EMA(12), EMA(26), LINEA MACD Y LINEA DE SEÑAL         *
019800******************************************************************
019900 200-CALCULA-MACD SECTION.
020000     MOVE WKS-V-CLOSE (1) TO WKS-EMA-12 (1)
020100     MOVE WKS-V-CLOSE (1) TO WKS-EMA-26 (1)
020200     COMPUTE WKS-MACD-LIN (1) =
020300             WKS-EMA-12 (1) - WKS-EMA-26 (1)
020400     MOVE WKS-MACD-LIN (1) TO WKS-SEN-LIN (1)
020500     PERFORM 210-ACUMULA-UNA-BARRA-MACD
020600             VARYING WKS-I FROM 2 BY 1
020700             UNTIL WKS-I > WKS-ULTIMA
020800     SET HAY-MACD TO TRUE.
020900 200-CALCULA-MACD-E. EXIT.
021000
021100 210-ACUMULA-UNA-BARRA-MACD SECTION.
021200     COMPUTE WKS-EMA-12 (WKS-I) =
021300             (WKS-ALFA-12 * WKS-V-CLOSE (WKS-I)) +
021400             ((1 - WKS-ALFA-12) * WKS-EMA-12 (WKS-I - 1))
021500     COMPUTE WKS-EMA-26 (WKS-I) =
021600             (WKS-ALFA-26 * WKS-V-CLOSE (WKS-I)) +
021700             ((1 - WKS-ALFA-26) * WKS-EMA-26 (WKS-I - 1))
021800     COMPUTE WKS-MACD-LIN (WKS-I) =
021900             WKS-EMA-12 (WKS-I) - WKS-EMA-26 (WKS-I)
022000     COMPUTE WKS-SEN-LIN (WKS-I) =
022100             (WKS-ALFA-09 * WKS-MACD-LIN (WKS-I)) +
022200             ((1 - WKS-ALFA-09) * WKS-SEN-LIN (WKS-I - 1)).
022300 210-ACUMULA-UNA-BARRA-MACD-E. EXIT.
022400
022500******************************************************************
022600*              RSI(14) SOBRE MEDIAS SIMPLES DE GANANCIA/PERDIDA  *
022700******************************************************************
022800 300-CALCULA-RSI SECTION.
022900     MOVE 0 TO WKS-GANANCIA (1)
023000     MOVE 0 TO WKS-PERDIDA  (1)
023100     PERFORM 310-DELTA-UNA-BARRA
023200             VARYING WKS-I FROM 2 BY 1
023300             UNTIL WKS-I > WKS-ULTIMA
023400     IF WKS-ULTIMA > 14
023500        MOVE 0 TO WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA
023600        PERFORM 320-SUMA-UNA-BARRA
023700                VARYING WKS-I FROM (WKS-ULTIMA - 13) BY 1
023800                UNTIL WKS-I > WKS-ULTIMA
023900        COMPUTE WKS-PROM-GANANCIA = WKS-SUMA-GANANCIA / 14
024000        COMPUTE WKS-PROM-PERDIDA  = WKS-SUMA-PERDIDA  / 14
024100        IF WKS-PROM-PERDIDA = 0
024200           MOVE 100 TO WKS-RSI-VALOR
024300        ELSE
024400           COMPUTE WKS-RS = WKS-PROM-GANANCIA / WKS-PROM-PERDIDA
024500           COMPUTE WKS-RSI-VALOR =
024600                   100 - (100 / (1 + WKS-RS))
024700        END-IF
024800        SET HAY-RSI TO TRUE
024900     END-IF.
025000 300-CALCULA-RSI-E. EXIT.
025100
025200 310-DELTA-UNA-BARRA SECTION.
025300     IF WKS-V-CLOSE (WKS-I) > WKS-V-CLOSE (WKS-I - 1)
025400        COMPUTE WKS-GANANCIA (WKS-I) =
025500                WKS-V-CLOSE (WKS-I) - WKS-V-CLOSE (WKS-I - 1)
025600        MOVE 0 TO WKS-PERDIDA (WKS-I)
025700     ELSE
025800        IF WKS-V-CLOSE (WKS-I) < WKS-V-CLOSE (WKS-I - 1)
025900           COMPUTE WKS-PERDIDA (WKS-I) =
026000                WKS-V-CLOSE (WKS-I - 1) - WKS-V-CLOSE (WKS-I)
026100           MOVE 0 TO WKS-GANANCIA (WKS-I)
026200        ELSE
026300           MOVE 0 TO WKS-GANANCIA (WKS-I)
026400           MOVE 0 TO WKS-PERDIDA  (WKS-I)
026500        END-IF
026600     END-IF.
026700 310-DELTA-UNA-BARRA-E. EXIT.
026800
026900 320-SUMA-UNA-BARRA SECTION.
027000     ADD WKS-GANANCIA (WKS-I) TO WKS-SUMA-GANANCIA
027100     ADD WKS-PERDIDA  (WKS-I) TO WKS-SUMA-PERDIDA.
027200 320-SUMA-UNA-BARRA-E. EXIT.
027300
027400******************************************************************
027500*          SEÑAL DE VOLUMEN: PROMEDIO SIMPLE DE LAS ULTIMAS 20   *
027600******************************************************************
027700 400-CALCULA-VOLUMEN SECTION.
027800     IF WKS-ULTIMA >= 20
027900        MOVE 0 TO WKS-SUMA-VOLUMEN
028000        PERFORM 410-SUMA-UN-VOLUMEN
028100                VARYING WKS-I FROM (WKS-ULTIMA - 19) BY 1
028200                UNTIL WKS-I > WKS-ULTIMA
028300        COMPUTE WKS-PROM-VOLUMEN = WKS-SUMA-VOLUMEN / 20
028400        SET HAY-VOLUMEN TO TRUE
028500     END-IF.
028600 400-CALCULA-VOLUMEN-E. EXIT.
028700
028800 410-SUMA-UN-VOLUMEN SECTION.
028900     ADD WKS-V-VOLUMEN (WKS-I) TO WKS-SUMA-VOLUMEN.
029000 410-SUMA-UN-VOLUMEN-E. EXIT.
029100
029200******************************************************************
029300*          CLASIFICACION DE LA ULTIMA BARRA DE LA SERIE          *
029400******************************************************************
029500 500-CLASIFICA-ULTIMA-BARRA SECTION.
029600     MOVE LK-NASG-INTERVALO TO LK-NASG-RESULTADO-INTVL
029700     IF HAY-MACD
029800        IF WKS-MACD-LIN (WKS-ULTIMA) > WKS-SEN-LIN (WKS-ULTIMA)
029900           MOVE 'BUY '  TO LK-NASG-MACD
030000        ELSE
030100           MOVE 'SELL' TO LK-NASG-MACD
030200        END-IF
030300     END-IF
030400     IF HAY-RSI
030500        IF WKS-RSI-VALOR < 30
030600           MOVE 'OVERSOLD  ' TO LK-NASG-RSI
030700        ELSE
030800           IF WKS-RSI-VALOR > 70
030900              MOVE 'OVERBOUGHT' TO LK-NASG-RSI
031000           ELSE
031100              MOVE 'NEUTRAL   ' TO LK-NASG-RSI
031200           END-IF
031300        END-IF
031400     ELSE
031500        MOVE 'NEUTRAL   ' TO LK-NASG-RSI
031600     END-IF
031700     IF HAY-VOLUMEN
031800        IF WKS-V-VOLUMEN (WKS-ULTIMA) >
031900           (WKS-PROM-VOLUMEN * 1.5)
032000           MOVE 'HIGH VOLUME' TO LK-NASG-VOL-ESTADO
032100        ELSE
032200           IF WKS-V-VOLUMEN (WKS-ULTIMA) <
032300              (WKS-PROM-VOLUMEN / 1.5)
032400              MOVE 'LOW VOLUME ' TO LK-NASG-VOL-ESTADO
032500           ELSE
032600              MOVE 'NEUTRAL    ' TO LK-NASG-VOL-ESTADO
032700           END-IF
032800        END-IF
032900     ELSE
033000        MOVE 'NEUTRAL    ' TO LK-NASG-VOL-ESTADO
033100     END-IF.
033200 500-CLASIFICA-ULTIMA-BARRA-E. EXIT.
033300
033400******************************************************************
033500*     VERIFICACION DEFENSIVA: LA SENAL DE SALIDA ARMADA SOBRE EL  *
033600*     COPY NASGNL NUNCA DEBE QUEDAR EN BLANCO.  SI EL REGISTRO     *
033700*     COMPLETO SE LEE COMO ESPACIOS, ALGUNA CELDA NO FUE LLENADA   *
033800*     Y SE AVISA POR CONSOLA.  REQ-2024-142                        *
033900******************************************************************
034000 510-VERIFICA-SENAL-ARMADA SECTION.
034100     IF LK-NASG-RESULTADO-TEXTO = SPACES
034200        DISPLAY '***********************************************'
034300        DISPLAY '*   AVISO: SENAL DE SALIDA NASG01 EN BLANCO    *'
034400        DISPLAY '***********************************************'
034500        DISPLAY '* INTERVALO  : ' LK-NASG-INTERVALO
034600        DISPLAY '***********************************************'
034700     END-IF.
034800 510-VERIFICA-SENAL-ARMADA-E. EXIT.
