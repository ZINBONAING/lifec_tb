000100******************************************************************
000200* COPY MEMBRO   : NACPOS
000300* APLICACION    : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS        *
000400* DESCRIPCION   : LAYOUT DE LA BITACORA DE POSICIONES CERRADAS,  *
000500*               : UN REGISTRO POR POSICION QUE CIERRA DENTRO DEL *
000600*               : CICLO DE RIESGO (NARG01 / NAPO01)              *
000700* LONGITUD      : 120 POSICIONES
000800******************************************************************
000900* FECHA       PROGRAMADOR            DESCRIPCION                *
001000* 12/02/2024  E. RAMIREZ (PEDR)      CREACION DEL LAYOUT         *
001100*                                    TICKET NASG-0003            *
001200* 19/07/2024  J. MAZARIEGOS (JMMA)   SE AGREGA CAMPO DE BARRIDO  *
001300*                                    DE GANANCIA (PROFIT SWEEP)  *
001400*                                    TICKET NASG-0019            *
001500******************************************************************
001600 01  NACP-POSICION-REGISTRO.
001700     05  NACP-SIMBOLO            PIC X(10).
001800     05  NACP-CANTIDAD           PIC S9(07)V9(03).
001900     05  NACP-PRECIO-ENTRADA     PIC S9(07)V9(04).
002000     05  NACP-PRECIO-SALIDA      PIC S9(07)V9(04).
002100     05  NACP-GANANCIA-PERDIDA   PIC S9(09)V9(02).
002200     05  NACP-RAZON-SALIDA       PIC X(22).
002300     05  NACP-FECHA-HORA         PIC X(19).
002400     05  NACP-GANANCIA-BARRIDA   PIC S9(09)V9(02).
002500     05  NACP-CONTADOR-BARRIDOS  PIC 9(04).
002600     05  FILLER                  PIC X(11).
