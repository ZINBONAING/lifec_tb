000100******************************************************************
000200* COPY MEMBRO   : NASGNL
000300* APLICACION    : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS        *
000400* DESCRIPCION   : LAYOUT DE LA SENAL CLASIFICADA POR TIMEFRAME,  *
000500*               : SALIDA DE NASG01 Y ENTRADA DE NAES01           *
000600* LONGITUD      : 40 POSICIONES                                  *
000700******************************************************************
000800* FECHA       PROGRAMADOR            DESCRIPCION                *
000900* 05/02/2024  E. RAMIREZ (PEDR)      CREACION DEL LAYOUT         *
001000*                                    TICKET NASG-0001            *
001100******************************************************************
001200 01  NASG-SENAL-REGISTRO.
001300     05  NASG-INTERVALO          PIC X(04).
001400     05  NASG-MACD               PIC X(04).
001500     05  NASG-RSI                PIC X(10).
001600     05  NASG-VOLUMEN            PIC X(11).
001700     05  FILLER                  PIC X(11).
