000100******************************************************************
000200* FECHA       : 12/02/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : NEGOCIACION ALGORITMICA / CRIPTOACTIVOS          *
000500* PROGRAMA    : NAOR01                                           *
000600* TIPO        : BATCH (RUTINA, CALLED)                           *
000700* DESCRIPCION : CALCULA EL TAMANO DE LA ORDEN (COMPRA O VENTA)   *
000800*             : A PARTIR DE LOS SALDOS DE LA CUENTA, APLICA LOS  *
000900*             : FILTROS DE PORCENTAJE DE CARTERA, TRUNCA A 3     *
001000*             : DECIMALES, VALIDA EL NOTIONAL MINIMO Y PARTE EL  *
001100*             : SIMBOLO DEL PAR EN ACTIVO BASE / ACTIVO COTIZADO.*
001200* ARCHIVOS    : NO APLICA                                        *
001300* ACCION (ES) : C=COMPRA  V=VENTA  N=NOTIONAL  S=SPLIT           *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* LLAMADO POR : NARG01                                           *
001600******************************************************************
001700*               B I T A C O R A   D E   C A M B I O S            *
001800******************************************************************
001900* 12/02/1987  E.RAMIREZ    (PEDR) VERSION INICIAL, RUTINA DE     *NAOR0001
002000*                                 CALCULO DE CUOTA MAXIMA DE     *
002100*                                 DESEMBOLSO POR CLIENTE         *
002200* 08/06/1990  E.RAMIREZ    (PEDR) SE AGREGA VALIDACION DE MONTO  *NAOR0002
002300*                                 MINIMO DE DESEMBOLSO           *
002400* 21/02/1994  M.SOLIS      (MASO) CORRIGE TRUNCAMIENTO DE CUOTA  *NAOR0003
002500*                                 AL RECOMPILAR EN OTRO EQUIPO   *
002600* 30/09/1998  J.MAZARIEGOS (JMMA) AMPLIACION DE FECHAS A 4       *NAOR0004
002700*                                 DIGITOS DE ANIO (PROYECTO Y2K) *
002800* 05/03/1999  J.MAZARIEGOS (JMMA) CIERRE DE PRUEBAS DE           *NAOR0005
002900*                                 CONTINGENCIA Y2K, SIN HALLAZGOS*
003000* 02/12/2006  R.DELEON     (RDCA) RECOMPILA BAJO ENTERPRISE      *NAOR0006
003100*                                 COBOL                         *
003200* 14/09/2023  E.D.RAMIREZ  (PEDR) SE REUTILIZA EL PROGRAMA PARA  *NAOR0007
003300*                                 LA PLATAFORMA DE NEGOCIACION   *
003400*                                 ALGORITMICA.  SE REESCRIBE LA  *
003500*                                 LOGICA COMPLETA: COMPUERTAS DE *
003600*                                 COMPRA/VENTA POR PORCENTAJE DE *
003700*                                 CARTERA, TRUNCAMIENTO A 3      *
003800*                                 DECIMALES, NOTIONAL MINIMO Y   *
003900*                                 PARTICION DE SIMBOLO.          *
004000*                                 BPM/RATIONAL: 241193           *
004100* 20/11/2023  E.D.RAMIREZ  (PEDR) SE AGREGA DESCUENTO DEL 1% AL  *NAOR0008
004200*                                 PRECIO LIMITE DE VENTA         *
004300* 03/02/2024  J.MAZARIEGOS (JMMA) SE AGREGA LA ACCION S=SPLIT    *NAOR0009
004400*                                 PARA PARTIR EL SIMBOLO EN      *
004500*                                 ACTIVO BASE Y ACTIVO COTIZADO  *
004600* 19/04/2024  E.D.RAMIREZ  (PEDR) REQ-2024-118: EL PRECIO LIMITE *NAOR0010
004700*                                 DE VENTA QUEDABA A 4 DECIMALES *
004800*                                 EN VEZ DE 2.  SE REDONDEA A UN *
004900*                                 CAMPO INTERMEDIO DE 2 DECIMALES*
005000*                                 ANTES DE MOVERLO AL CAMPO DE   *
005100*                                 SALIDA                         *
005200* 02/08/2024  J.MAZARIEGOS (JMMA) REQ-2024-142: SE ELIMINAN LAS  *NAOR0011
005300*                                 REDEFINICIONES OCIOSAS DEL     *
005400*                                 PORTAFOLIO Y DEL RESULTADO DE  *
005500*                                 ORDEN; NINGUNA SE CONSULTABA   *
005600*                                 POR SU VISTA ALTERNA.  SE      *
005700*                                 CONSERVA WKS-SUFIJOS-VALIDOS-R *
005800*                                 POR SER LA UNICA EN USO REAL   *
005900*                                 (400-PARTE-SIMBOLO)            *
006000******************************************************************
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID. NAOR01.
006300 AUTHOR. ERICK RAMIREZ.
006400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - PLATAFORMA ALGO.
006500 DATE-WRITTEN. 12/02/1987.
006600 DATE-COMPILED.
006700 SECURITY. CONFIDENCIAL, USO INTERNO UNICAMENTE.
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400 01  WKS-PORTAFOLIO.
007500     05  WKS-VALOR-BASE          PIC S9(11)V9(04) COMP.
007600     05  WKS-VALOR-TOTAL         PIC S9(11)V9(04) COMP.
007700     05  WKS-PORCENTAJE-BASE     PIC S9(05)V9(02) COMP.
007800     05  WKS-PORCENTAJE-CASH     PIC S9(05)V9(02) COMP.
007900     05  WKS-PRECIO-VENTA-2DEC   PIC S9(07)V99    COMP.
008000 01  WKS-SIMBOLO-TRABAJO.
008100     05  WKS-LONGITUD            PIC 9(02)      COMP.
008200     05  WKS-SUFIJO              PIC X(04).
008300 01  WKS-SUFIJOS-VALIDOS.
008400     05  FILLER                  PIC X(04) VALUE 'USDT'.
008500     05  FILLER                  PIC X(04) VALUE 'BUSD'.
008600 01  WKS-SUFIJOS-VALIDOS-R REDEFINES WKS-SUFIJOS-VALIDOS.
008700     05  WKS-SUFIJO-TABLA OCCURS 2 TIMES PIC X(04).
008800 01  WKS-INDICES.
008900     05  WKS-K                   PIC 9(02)      COMP.
009000 LINKAGE SECTION.
009100 01  LK-NAOR01-AREA.
009200     05  LK-NAOR-FUNCION         PIC X(01).
009300         88  LK-NAOR-COMPRA            VALUE 'C'.
009400         88  LK-NAOR-VENTA             VALUE 'V'.
009500         88  LK-NAOR-NOTIONAL          VALUE 'N'.
009600         88  LK-NAOR-SPLIT             VALUE 'S'.
009700     05  LK-NAOR-SIMBOLO         PIC X(10).
009800     05  LK-NAOR-BASE-SALDO      PIC S9(07)V9(03).
009900     05  LK-NAOR-CASH-SALDO      PIC S9(09)V9(02).
010000     05  LK-NAOR-PRECIO          PIC S9(07)V9(04).
010100     05  LK-NAOR-NOTIONAL-MINIMO PIC S9(07)V9(02).
010200     05  LK-NAOR-POSICION-ABIERTA PIC X(01).
010300         88  LK-NAOR-HAY-POSICION      VALUE 'S'.
010400     05  LK-NAOR-RESULTADO.
010500         10  LK-NAOR-AUTORIZADA      PIC X(01).
010600             88  LK-NAOR-ES-AUTORIZADA   VALUE 'S'.
010700         10  LK-NAOR-CANTIDAD        PIC S9(07)V9(03).
010800         10  LK-NAOR-PRECIO-ORDEN    PIC S9(07)V9(04).
010900         10  LK-NAOR-TIPO-ORDEN      PIC X(06).
011000         10  LK-NAOR-ACTIVO-BASE     PIC X(06).
011100         10  LK-NAOR-ACTIVO-COTIZADO PIC X(04).
011200     05  LK-NAOR-COD-RETORNO     PIC 9(02).
011300         88  LK-NAOR-OK                VALUE 0.
011400******************************************************************
011500 PROCEDURE DIVISION USING LK-NAOR01-AREA.
011600******************************************************************
011700 000-MAIN SECTION.
011800     MOVE 0      TO LK-NAOR-COD-RETORNO
011900     MOVE SPACES TO LK-NAOR-RESULTADO
012000     MOVE 'N'    TO LK-NAOR-AUTORIZADA
012100     IF LK-NAOR-COMPRA
012200        PERFORM 100-EVALUA-COMPRA
012300     ELSE
012400        IF LK-NAOR-VENTA
012500           PERFORM 200-EVALUA-VENTA
012600        ELSE
012700           IF LK-NAOR-NOTIONAL
012800              PERFORM 300-VALIDA-NOTIONAL
012900           ELSE
013000              IF LK-NAOR-SPLIT
013100                 PERFORM 400-PARTE-SIMBOLO
013200              END-IF
013300           END-IF
013400        END-IF
013500     END-IF
013600     GOBACK.
013700 000-MAIN-E. EXIT.
013800
013900******************************************************************
014000*     PORCENTAJE DE CARTERA EN ACTIVO BASE Y EN EFECTIVO         *
014100******************************************************************
014200 050-CALCULA-PORTAFOLIO SECTION.
014300     COMPUTE WKS-VALOR-BASE =
014400             LK-NAOR-BASE-SALDO * LK-NAOR-PRECIO
014500     COMPUTE WKS-VALOR-TOTAL =
014600             WKS-VALOR-BASE + LK-NAOR-CASH-SALDO
014700     IF WKS-VALOR-TOTAL = 0
014800        MOVE 0 TO WKS-PORCENTAJE-BASE
014900        MOVE 0 TO WKS-PORCENTAJE-CASH
015000     ELSE
015100        COMPUTE WKS-PORCENTAJE-BASE ROUNDED =
015200                (WKS-VALOR-BASE / WKS-VALOR-TOTAL) * 100
015300        COMPUTE WKS-PORCENTAJE-CASH ROUNDED =
015400                (LK-NAOR-CASH-SALDO / WKS-VALOR-TOTAL) * 100
015500     END-IF.
015600 050-CALCULA-PORTAFOLIO-E. EXIT.
015700
015800******************************************************************
015900*     COMPUERTA DE COMPRA: 85% DEL EFECTIVO, TRUNCADO A 3 DEC.   *
016000******************************************************************
016100 100-EVALUA-COMPRA SECTION.
016200     PERFORM 050-CALCULA-PORTAFOLIO
016300     IF WKS-PORCENTAJE-CASH < 10 OR LK-NAOR-HAY-POSICION
016400        CONTINUE
016500     ELSE
016600        IF LK-NAOR-PRECIO NOT > 0
016700           CONTINUE
016800        ELSE
016900           COMPUTE LK-NAOR-CANTIDAD =
017000                   (LK-NAOR-CASH-SALDO * 0.85) / LK-NAOR-PRECIO
017100           MOVE LK-NAOR-PRECIO TO LK-NAOR-PRECIO-ORDEN
017200           MOVE 'LIMIT '       TO LK-NAOR-TIPO-ORDEN
017300           MOVE 'S'            TO LK-NAOR-AUTORIZADA
017400        END-IF
017500     END-IF.
017600 100-EVALUA-COMPRA-E. EXIT.
017700
017800******************************************************************
017900*     COMPUERTA DE VENTA: TODO EL SALDO BASE, PRECIO CON 1% DE   *
018000*     DESCUENTO, REDONDEADO A 2 DECIMALES                        *
018100******************************************************************
018200 200-EVALUA-VENTA SECTION.
018300     PERFORM 050-CALCULA-PORTAFOLIO
018400     IF WKS-PORCENTAJE-BASE < 10 OR LK-NAOR-BASE-SALDO = 0
018500        CONTINUE
018600     ELSE
018700        MOVE LK-NAOR-BASE-SALDO TO LK-NAOR-CANTIDAD
018800        COMPUTE WKS-PRECIO-VENTA-2DEC ROUNDED =
018900                LK-NAOR-PRECIO * 0.99
019000        MOVE WKS-PRECIO-VENTA-2DEC TO LK-NAOR-PRECIO-ORDEN
019100        MOVE 'LIMIT '        TO LK-NAOR-TIPO-ORDEN
019200        MOVE 'S'             TO LK-NAOR-AUTORIZADA
019300     END-IF.
019400 200-EVALUA-VENTA-E. EXIT.
019500
019600******************************************************************
019700*     VALIDACION DE NOTIONAL MINIMO (CANTIDAD X PRECIO)          *
019800******************************************************************
019900 300-VALIDA-NOTIONAL SECTION.
020000     COMPUTE WKS-VALOR-BASE ROUNDED =
020100             LK-NAOR-CANTIDAD * LK-NAOR-PRECIO
020200     IF WKS-VALOR-BASE < LK-NAOR-NOTIONAL-MINIMO
020300        MOVE 'N' TO LK-NAOR-AUTORIZADA
020400     ELSE
020500        MOVE 'S' TO LK-NAOR-AUTORIZADA
020600     END-IF.
020700 300-VALIDA-NOTIONAL-E. EXIT.
020800
020900******************************************************************
021000*     PARTE EL SIMBOLO EN ACTIVO BASE / ACTIVO COTIZADO          *
021100*     SI TERMINA EN USDT O BUSD; DE LO CONTRARIO TODO ES BASE    *
021200******************************************************************
021300 400-PARTE-SIMBOLO SECTION.
021400     MOVE 0 TO WKS-LONGITUD
021500     PERFORM 410-MIDE-SIMBOLO
021600             VARYING WKS-K FROM 10 BY -1
021700             UNTIL WKS-K = 0 OR WKS-LONGITUD NOT = 0
021800     MOVE 'S' TO LK-NAOR-AUTORIZADA
021900     IF WKS-LONGITUD < 5
022000        MOVE LK-NAOR-SIMBOLO TO LK-NAOR-ACTIVO-BASE
022100        MOVE SPACES          TO LK-NAOR-ACTIVO-COTIZADO
022200     ELSE
022300        MOVE LK-NAOR-SIMBOLO (WKS-LONGITUD - 3 : 4)
022400          TO WKS-SUFIJO
022500        IF WKS-SUFIJO = WKS-SUFIJO-TABLA (1) OR
022600           WKS-SUFIJO = WKS-SUFIJO-TABLA (2)
022700           MOVE SPACES TO LK-NAOR-ACTIVO-BASE
022800           MOVE LK-NAOR-SIMBOLO (1 : WKS-LONGITUD - 4)
022900             TO LK-NAOR-ACTIVO-BASE
023000           MOVE WKS-SUFIJO TO LK-NAOR-ACTIVO-COTIZADO
023100        ELSE
023200           MOVE LK-NAOR-SIMBOLO TO LK-NAOR-ACTIVO-BASE
023300           MOVE SPACES          TO LK-NAOR-ACTIVO-COTIZADO
023400        END-IF
023500     END-IF.
023600 400-PARTE-SIMBOLO-E. EXIT.
023700
023800 410-MIDE-SIMBOLO SECTION.
023900     IF LK-NAOR-SIMBOLO (WKS-K : 1) NOT = SPACE
024000        MOVE WKS-K TO WKS-LONGITUD
024100     END-IF.
024200 410-MIDE-SIMBOLO-E. EXIT.
